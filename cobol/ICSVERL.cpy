000100******************************************************************
000200*    ICSVERL  --  LINKAGE PARAMETER AREA FOR ICSVER              *
000300*    CARRIED BY VALUE BETWEEN THE CALLING PROGRAM (ICSMAIN, OR  *
000400*    ANY OTHER JOB THAT NEEDS AN MC VERIFICATION) AND ICSVER.   *
000500******************************************************************
000600*    CHANGE LOG                                                *
000700*    05/02/95  RWH  ICS0009  ORIGINAL ICSVER LINKAGE AREA       *
000800******************************************************************
000900 01  ICSVER-PARMS.
001000     05  IV-MC-NUMBER-IN              PIC X(09).
001100     05  IV-ELIGIBLE-FLAG-OUT         PIC X(01).
001200         88  IV-IS-ELIGIBLE                    VALUE 'Y'.
001300         88  IV-IS-NOT-ELIGIBLE                VALUE 'N'.
001400     05  IV-CARRIER-NAME-OUT          PIC X(30).
001500     05  IV-REASON-OUT                PIC X(30).
001600     05  FILLER                       PIC X(05).
