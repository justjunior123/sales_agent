000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ICSNEGO.
000300 AUTHOR.        R W HOLLAND.
000400 INSTALLATION.  FREIGHTCO EDP CENTER - CARRIER SALES SYSTEMS.
000500 DATE-WRITTEN.  06/19/95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  ICSNEGO CHANGE LOG                                            *
001000*  ---------------------------------------------------------    *
001100*  06/19/95  RWH  ICS0011  ORIGINAL PROGRAM.  CALLED SUBROUTINE  *
001200*                          TO CHECK A CARRIER COUNTER-OFFER      *
001300*                          AGAINST THE PRICING GUARDRAILS.       *
001400*  01/09/96  RWH  ICS0018  CORRECTED FLOOR CALCULATION -- WAS    *
001500*                          TRUNCATING INSTEAD OF ROUNDING.       *
001600*  03/02/98  DKP  ICS0059  ADDED ROUND-LIMIT / STRATEGY LOOKUP   *
001700*                          PER SALES DESK REQUEST (3-ROUND CAP). *
001800*  09/14/98  DKP  ICS0064  REASON TEXT NOW MATCHES DESK SCRIPT   *
001900*                          WORDING EXACTLY (SEE ICS0064 MEMO).   *
002000*  01/06/99  DKP  ICS0071  Y2K REVIEW -- NO DATE FIELDS IN THIS  *
002100*                          PROGRAM, NO CHANGE REQUIRED.          *
002200*  05/18/00  DKP  ICS0079  DEAL-AT-OFFERED-RATE PATH WAS FALLING *
002300*                          THROUGH TO MEET-AT-OFFER MESSAGE.     *
002400*  11/02/03  LMT  ICS0093  NO LOGIC CHANGE.  RECOMPILED UNDER    *
002500*                          NEW COMPILER OPTIONS FOR YEAR-END.    *
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.   IBM-390.
003000 OBJECT-COMPUTER.   IBM-390.
003100 SPECIAL-NAMES.
003200     UPSI-0 ON STATUS IS ICSNEGO-TRACE-REQUESTED
003300              OFF STATUS IS ICSNEGO-TRACE-NOT-REQUESTED.
003400     CLASS RATE-DIGITS IS '0' THRU '9'.
003500 DATA DIVISION.
003600 WORKING-STORAGE SECTION.
003700******************************************************************
003800*    UPSI-0 TRACE COUNTER -- COUNTS GUARDRAIL CALLS SERVICED      *
003900*    WHILE THE OPERATOR-SET TRACE SWITCH IS ON.  77-LEVEL.        *
004000******************************************************************
004100 77  WS-TRACE-CALL-CTR                PIC 9(05) COMP VALUE 0.
004200******************************************************************
004300*    CALCULATION WORK AREA                                       *
004400******************************************************************
004500 01  WS-CALC-FIELDS.
004600     05  WS-ORIGINAL-RATE-WORK        PIC 9(05)V99.
004700     05  WS-ORIGINAL-RATE-ALPHA REDEFINES WS-ORIGINAL-RATE-WORK
004800                                      PIC X(07).
004900     05  WS-COUNTER-RATE-WORK         PIC 9(05)V99.
005000     05  WS-FLOOR-RATE                PIC 9(05)V99.
005100     05  WS-CEILING-RATE              PIC 9(05)V99.
005200     05  WS-SUGGESTED-RATE-WORK       PIC 9(05)V99.
005300     05  WS-SUGGESTED-RATE-ALPHA REDEFINES WS-SUGGESTED-RATE-WORK
005400                                      PIC X(07).
005500     05  WS-DISCOUNT-PCT              PIC 9(03)V99.
005600     05  FILLER                       PIC X(05).
005700******************************************************************
005800*    ROUND-LIMIT / STRATEGY WORK AREA                             *
005900******************************************************************
006000 01  WS-ROUND-CONTROLS.
006100     05  WS-MAX-ROUNDS                PIC 9(02) COMP  VALUE 3.
006200     05  WS-STRATEGY-CODE-NUM         PIC 9(01)       VALUE 0.
006300     05  WS-STRATEGY-CODE-ALPHA REDEFINES WS-STRATEGY-CODE-NUM
006400                                      PIC X(01).
006500     05  FILLER                       PIC X(05).
006600 LINKAGE SECTION.
006700 COPY ICSNEGL.
006800******************************************************************
006900*    000-MAIN -- ENTRY POINT.  A GUARDRAIL CHECK IS A SINGLE     *
007000*    CALCULATION, NO LOOPING, NO FILES.                          *
007100******************************************************************
007200 PROCEDURE DIVISION USING ICSNEGO-PARMS.
007300 000-MAIN.
007400     IF ICSNEGO-TRACE-REQUESTED
007500        ADD 1 TO WS-TRACE-CALL-CTR
007600        DISPLAY 'ICSNEGO - GUARDRAIL CALLS SERVICED ' WS-TRACE-CALL-CTR
007700     END-IF.
007800     MOVE IN-ORIGINAL-RATE-IN TO WS-ORIGINAL-RATE-WORK.
007900     MOVE IN-COUNTER-RATE-IN  TO WS-COUNTER-RATE-WORK.
008000     PERFORM 1000-EVALUATE-OFFER THRU 1000-EXIT.
008100     PERFORM 2000-ROUND-CONTROL  THRU 2000-EXIT.
008200     GOBACK.
008300******************************************************************
008400*    1000-EVALUATE-OFFER -- PRICING GUARDRAIL DECISION.           *
008500*    FLOOR = ORIGINAL X 0.90, CEILING = ORIGINAL X 1.05.          *
008600******************************************************************
008700 1000-EVALUATE-OFFER.
008800     COMPUTE WS-FLOOR-RATE ROUNDED =
008900              WS-ORIGINAL-RATE-WORK * 0.90.
009000     COMPUTE WS-CEILING-RATE ROUNDED =
009100              WS-ORIGINAL-RATE-WORK * 1.05.
009200     IF WS-COUNTER-RATE-WORK = WS-ORIGINAL-RATE-WORK
009300        MOVE WS-COUNTER-RATE-WORK TO WS-SUGGESTED-RATE-WORK
009400        SET IN-DECISION-IS-ACCEPT TO TRUE
009500        MOVE 'DEAL AT OFFERED RATE' TO IN-REASON-OUT
009600     ELSE
009700     IF WS-COUNTER-RATE-WORK > WS-ORIGINAL-RATE-WORK
009800        IF WS-COUNTER-RATE-WORK NOT > WS-CEILING-RATE
009900           MOVE WS-COUNTER-RATE-WORK TO WS-SUGGESTED-RATE-WORK
010000           SET IN-DECISION-IS-ACCEPT TO TRUE
010100           MOVE 'OFFER ACCEPTABLE' TO IN-REASON-OUT
010200        ELSE
010300           MOVE WS-ORIGINAL-RATE-WORK TO WS-SUGGESTED-RATE-WORK
010400           SET IN-DECISION-IS-REJECT TO TRUE
010500           MOVE 'ABOVE MAXIMUM BUDGET' TO IN-REASON-OUT
010600        END-IF
010700     ELSE
010800     IF WS-COUNTER-RATE-WORK NOT < WS-FLOOR-RATE
010900        MOVE WS-COUNTER-RATE-WORK TO WS-SUGGESTED-RATE-WORK
011000        SET IN-DECISION-IS-ACCEPT TO TRUE
011100        MOVE 'MEET AT OFFER' TO IN-REASON-OUT
011200     ELSE
011300        MOVE WS-FLOOR-RATE TO WS-SUGGESTED-RATE-WORK
011400        SET IN-DECISION-IS-COUNTER TO TRUE
011500        COMPUTE WS-DISCOUNT-PCT ROUNDED =
011600            ((WS-ORIGINAL-RATE-WORK - WS-FLOOR-RATE) /
011700              WS-ORIGINAL-RATE-WORK) * 100
011800        MOVE 'BELOW MINIMUM - COUNTERED AT FLOOR' TO IN-REASON-OUT
011900     END-IF
012000     END-IF
012100     END-IF.
012200     MOVE WS-SUGGESTED-RATE-WORK TO IN-SUGGESTED-RATE-OUT.
012300 1000-EXIT.
012400     EXIT.
012500******************************************************************
012600*    2000-ROUND-CONTROL -- ROUND-LIMIT ESCALATION AND PER-ROUND   *
012700*    STRATEGY LOOKUP.  ROUND 1 = FLEXIBLE, 2 = MODERATE, 3+ =     *
012800*    FIRM.  AFTER THE CONFIGURED MAXIMUM, ESCALATE TO A MANAGER.  *
012900******************************************************************
013000 2000-ROUND-CONTROL.
013100     MOVE 'N' TO IN-ESCALATE-FLAG-OUT.
013200     IF IN-ROUND-NUMBER-IN >= WS-MAX-ROUNDS
013300        SET IN-MUST-ESCALATE TO TRUE
013400        MOVE 'ESCALATE TO MANAGER' TO IN-REASON-OUT.
013500     EVALUATE TRUE
013600        WHEN IN-ROUND-NUMBER-IN <= 1
013700           SET IN-STRATEGY-IS-FLEXIBLE TO TRUE
013800        WHEN IN-ROUND-NUMBER-IN = 2
013900           SET IN-STRATEGY-IS-MODERATE TO TRUE
014000        WHEN OTHER
014100           SET IN-STRATEGY-IS-FIRM TO TRUE
014200     END-EVALUATE.
014300 2000-EXIT.
014400     EXIT.
