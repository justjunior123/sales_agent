000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ICSXTRC.
000300 AUTHOR.        R W HOLLAND.
000400 INSTALLATION.  FREIGHTCO EDP CENTER - CARRIER SALES SYSTEMS.
000500 DATE-WRITTEN.  02/14/96.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  ICSXTRC CHANGE LOG                                            *
001000*  ---------------------------------------------------------    *
001100*  02/14/96  RWH  ICS0025  ORIGINAL PROGRAM.  CALLED SUBROUTINE  *
001200*                          TO PULL LOAD ID, RATES, MC NUMBER,    *
001300*                          ROUND COUNT, NOTES AND DURATION OUT   *
001400*                          OF THE RAW CALL TRANSCRIPT TEXT.      *
001500*  09/03/96  RWH  ICS0033  ADDED THE 'DOLLARS' WORD FORM FOR     *
001600*                          RATES -- DESK WAS TYPING $ LESS OFTEN *
001700*                          THAN EXPECTED.                       *
001800*  04/03/98  DKP  ICS0061  ADDED EX-COUNTER-RATE-OUT SO ICSNEGO  *
001900*                          COULD SEE A TRANSCRIPT-DERIVED OFFER. *
002000*  01/06/99  DKP  ICS0071  Y2K REVIEW -- NO DATE FIELDS IN THIS  *
002100*                          PROGRAM, NO CHANGE REQUIRED.          *
002200*  07/22/99  DKP  ICS0073  RATE RANGE FILTER ADDED ($200-$10000) *
002300*                          TO KEEP PHONE NUMBERS OUT OF RATES.   *
002400*  10/11/01  LMT  ICS0086  NOTES FIELD NOW BUILT WITH A SINGLE   *
002500*                          STRING STATEMENT INSTEAD OF NINE      *
002600*                          SEPARATE MOVES -- EASIER TO MAINTAIN. *
002700*  04/14/04  LMT  ICS0098  '$' RATE FORM WAS SHARING THE 4-DIGIT *
002800*                          LOAD-ID DIGIT-RUN COUNTER AND COULD   *
002900*                          NEVER CAPTURE A 5-DIGIT RATE (E.G.    *
003000*                          $10000 CAME BACK AS 1000).  GAVE THE  *
003100*                          '$' FORM ITS OWN 5-DIGIT COUNTER, THE *
003200*                          SAME WIDTH THE 'DOLLARS' WORD FORM    *
003300*                          ALREADY HAD.                          *
003400*  04/14/04  LMT  ICS0099  WS-MINUTES-DEC WAS DECLARED COMP-3 --  *
003500*                          THIS SHOP KEEPS SCRATCH FIELDS COMP,   *
003600*                          NOT PACKED-DECIMAL.  CHANGED TO COMP.  *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.   IBM-390.
004100 OBJECT-COMPUTER.   IBM-390.
004200 SPECIAL-NAMES.
004300     UPSI-0 ON STATUS IS ICSXTRC-TRACE-REQUESTED
004400              OFF STATUS IS ICSXTRC-TRACE-NOT-REQUESTED.
004500     CLASS TEXT-DIGITS IS '0' THRU '9'.
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*    UPSI-0 TRACE COUNTER -- COUNTS TRANSCRIPTS SCANNED WHILE     *
005000*    THE OPERATOR-SET TRACE SWITCH IS ON.  77-LEVEL, STANDALONE.  *
005100******************************************************************
005200 77  WS-TRACE-CALL-CTR                PIC 9(05) COMP VALUE 0.
005300******************************************************************
005400*    TRANSCRIPT SCAN WORK AREA                                    *
005500******************************************************************
005600 01  WS-XTRC-FIELDS.
005700     05  WS-TRANSCRIPT-WORK           PIC X(400).
005800     05  WS-TRAN-LEN                  PIC 9(04) COMP.
005900     05  WS-SCAN-POS                  PIC 9(04) COMP.
006000     05  WS-FOUND-POS                 PIC 9(04) COMP.
006100     05  WS-DIGIT-START               PIC 9(04) COMP.
006200     05  WS-DIGIT-RUN-LEN             PIC 9(02) COMP.
006300     05  WS-SEARCH-LITERAL            PIC X(12).
006400     05  WS-SEARCH-LIT-LEN            PIC 9(02) COMP.
006500     05  WS-SEARCH-START-POS          PIC 9(04) COMP.
006600     05  FILLER                       PIC X(05).
006700******************************************************************
006800*    LOAD ID WORK AREA                                            *
006900******************************************************************
007000 01  WS-LOAD-ID-WORK.
007100     05  WS-LOAD-DIGITS               PIC X(04).
007200     05  WS-LOAD-DIGITS-NUM REDEFINES WS-LOAD-DIGITS
007300                                      PIC 9(04).
007400     05  FILLER                       PIC X(05).
007500******************************************************************
007600*    MC NUMBER WORK AREA                                          *
007700******************************************************************
007800 01  WS-MC-EXTRACT-WORK.
007900     05  WS-MC-DIGITS-FOUND           PIC X(07).
008000     05  WS-MC-DIGITS-NUM REDEFINES WS-MC-DIGITS-FOUND
008100                                      PIC 9(07).
008200     05  FILLER                       PIC X(05).
008300******************************************************************
008400*    RATE WORK AREA -- UP TO 10 UNIQUE RATES KEPT IN ORDER FOUND. *
008500******************************************************************
008600 01  WS-RATE-WORK.
008700     05  WS-RATE-TABLE-COUNT          PIC 9(02) COMP VALUE 0.
008800     05  WS-RATE-ENTRY OCCURS 10 TIMES.
008900         10  WS-RATE-VALUE            PIC 9(05)V99.
009000     05  WS-RATE-DIGITS                PIC X(07).
009100     05  WS-RATE-DIGITS-NUM REDEFINES WS-RATE-DIGITS
009200                                      PIC 9(05)V99.
009300     05  WS-RATE-CANDIDATE            PIC 9(05)V99.
009400     05  WS-RATE-DUP-SW               PIC X(01).
009500         88  WS-RATE-IS-DUPLICATE             VALUE 'Y'.
009600     05  WS-RATE-SUB                  PIC 9(02) COMP.
009700     05  FILLER                       PIC X(05).
009800******************************************************************
009900*    NEGOTIATION ROUND-PHRASE WORK AREA                           *
010000******************************************************************
010100 01  WS-ROUND-COUNT-WORK.
010200     05  WS-PHRASE-TALLY              PIC 9(04) COMP.
010300     05  WS-ROUND-TOTAL-TALLY         PIC 9(04) COMP VALUE 0.
010400     05  FILLER                       PIC X(05).
010500******************************************************************
010600*    CARRIER-NOTES WORK AREA                                      *
010700******************************************************************
010800 01  WS-NOTES-WORK.
010900     05  WS-NOTES-BUILD               PIC X(100).
011000     05  WS-NOTES-PTR                 PIC 9(03) COMP.
011100     05  WS-GROUP-TALLY               PIC 9(04) COMP.
011200     05  WS-ANY-NOTE-SW               PIC X(01) VALUE 'N'.
011300         88  WS-ANY-NOTE-FOUND                 VALUE 'Y'.
011400     05  FILLER                       PIC X(05).
011500******************************************************************
011600*    CALL-DURATION ESTIMATE WORK AREA                             *
011700******************************************************************
011800 01  WS-DURATION-WORK.
011900     05  WS-WORD-COUNT                PIC 9(04) COMP.
012000     05  WS-MINUTES-DEC               PIC 9(04)V99 COMP.
012100     05  WS-SECONDS-COMPUTED          PIC 9(04) COMP.
012200     05  FILLER                       PIC X(05).
012300 LINKAGE SECTION.
012400 COPY ICSXTRL.
012500******************************************************************
012600*    000-MAIN -- ENTRY POINT.  RUNS EACH SCAN OF THE TRANSCRIPT   *
012700*    IN TURN AGAINST A UNIFORM, UPPER-CASED WORK COPY.            *
012800******************************************************************
012900 PROCEDURE DIVISION USING ICSXTRC-PARMS.
013000 000-MAIN.
013100     IF ICSXTRC-TRACE-REQUESTED
013200        ADD 1 TO WS-TRACE-CALL-CTR
013300        DISPLAY 'ICSXTRC - TRANSCRIPTS SCANNED ' WS-TRACE-CALL-CTR
013400     END-IF.
013500     MOVE SPACES TO EX-LOAD-ID-OUT.
013600     MOVE 'N' TO EX-LOAD-ID-FOUND-OUT.
013700     MOVE SPACES TO EX-MC-NUMBER-OUT.
013800     MOVE 'N' TO EX-MC-NUMBER-FOUND-OUT.
013900     MOVE 'N' TO EX-RATES-FOUND-OUT.
014000     MOVE 0 TO EX-ORIGINAL-RATE-OUT EX-AGREED-RATE-OUT
014100               EX-COUNTER-RATE-OUT EX-UNIQUE-RATE-COUNT-OUT
014200               EX-ROUNDS-OUT.
014300     MOVE SPACES TO EX-NOTES-OUT.
014400     MOVE SPACES TO WS-TRANSCRIPT-WORK.
014500     MOVE EX-TRANSCRIPT-IN TO WS-TRANSCRIPT-WORK.
014600     INSPECT WS-TRANSCRIPT-WORK CONVERTING
014700         'abcdefghijklmnopqrstuvwxyz' TO
014800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
014900     MOVE EX-TRANSCRIPT-LEN-IN TO WS-TRAN-LEN.
015000     IF WS-TRAN-LEN > 400 OR WS-TRAN-LEN = 0
015100        MOVE 400 TO WS-TRAN-LEN
015200     END-IF.
015300     PERFORM 1000-FIND-LOAD-ID     THRU 1000-EXIT.
015400     PERFORM 2000-FIND-RATES       THRU 2000-EXIT.
015500     PERFORM 3000-FIND-MC-NUMBER   THRU 3000-EXIT.
015600     PERFORM 4000-COUNT-ROUNDS     THRU 4000-EXIT.
015700     PERFORM 5000-BUILD-NOTES      THRU 5000-EXIT.
015800     PERFORM 6000-ESTIMATE-DURATION THRU 6000-EXIT.
015900     GOBACK.
016000******************************************************************
016100*    1000-FIND-LOAD-ID -- LOOKS FOR 'LD' FOLLOWED BY 3-4 DIGITS,  *
016200*    ELSE 'LOAD' FOLLOWED BY 3-4 DIGITS FURTHER ALONG.            *
016300******************************************************************
016400 1000-FIND-LOAD-ID.
016500     MOVE 'LD'          TO WS-SEARCH-LITERAL.
016600     MOVE 2              TO WS-SEARCH-LIT-LEN.
016700     MOVE 1              TO WS-SEARCH-START-POS.
016800     PERFORM 1900-SCAN-FOR-LITERAL THRU 1900-EXIT.
016900     IF WS-FOUND-POS NOT = 0
017000        COMPUTE WS-DIGIT-START = WS-FOUND-POS + 2
017100        PERFORM 1950-SKIP-ONE-SEPARATOR THRU 1950-EXIT
017200        PERFORM 1960-SCAN-DIGIT-RUN THRU 1960-EXIT
017300        IF WS-DIGIT-RUN-LEN >= 3
017400           MOVE 'Y' TO EX-LOAD-ID-FOUND-OUT
017500           STRING 'LD' DELIMITED BY SIZE
017600               WS-TRANSCRIPT-WORK (WS-DIGIT-START : WS-DIGIT-RUN-LEN)
017700                   DELIMITED BY SIZE
017800               INTO EX-LOAD-ID-OUT
017900        END-IF
018000     END-IF.
018100     IF EX-LOAD-ID-WAS-FOUND
018200        GO TO 1000-EXIT
018300     END-IF.
018400     MOVE 'LOAD'         TO WS-SEARCH-LITERAL.
018500     MOVE 4              TO WS-SEARCH-LIT-LEN.
018600     MOVE 1              TO WS-SEARCH-START-POS.
018700     PERFORM 1900-SCAN-FOR-LITERAL THRU 1900-EXIT.
018800     IF WS-FOUND-POS = 0
018900        GO TO 1000-EXIT
019000     END-IF.
019100     COMPUTE WS-DIGIT-START = WS-FOUND-POS + 4.
019200     PERFORM 1970-SKIP-TO-FIRST-DIGIT THRU 1970-EXIT.
019300     PERFORM 1960-SCAN-DIGIT-RUN THRU 1960-EXIT.
019400     IF WS-DIGIT-RUN-LEN >= 3
019500        MOVE 'Y' TO EX-LOAD-ID-FOUND-OUT
019600        STRING 'LD' DELIMITED BY SIZE
019700            WS-TRANSCRIPT-WORK (WS-DIGIT-START : WS-DIGIT-RUN-LEN)
019800                DELIMITED BY SIZE
019900            INTO EX-LOAD-ID-OUT
020000     END-IF.
020100 1000-EXIT.
020200     EXIT.
020300******************************************************************
020400*    1900-SCAN-FOR-LITERAL -- SETS WS-FOUND-POS TO THE FIRST      *
020500*    OCCURRENCE OF WS-SEARCH-LITERAL AT OR AFTER THE GIVEN START. *
020600******************************************************************
020700 1900-SCAN-FOR-LITERAL.
020800     MOVE 0 TO WS-FOUND-POS.
020900     PERFORM 1910-TEST-ONE-POSITION THRU 1910-EXIT
021000         VARYING WS-SCAN-POS FROM WS-SEARCH-START-POS BY 1
021100         UNTIL WS-SCAN-POS + WS-SEARCH-LIT-LEN - 1 > WS-TRAN-LEN
021200            OR WS-FOUND-POS NOT = 0.
021300 1900-EXIT.
021400     EXIT.
021500 1910-TEST-ONE-POSITION.
021600     IF WS-TRANSCRIPT-WORK (WS-SCAN-POS : WS-SEARCH-LIT-LEN) =
021700           WS-SEARCH-LITERAL (1 : WS-SEARCH-LIT-LEN)
021800        MOVE WS-SCAN-POS TO WS-FOUND-POS
021900     END-IF.
022000 1910-EXIT.
022100     EXIT.
022200******************************************************************
022300*    1950-SKIP-ONE-SEPARATOR -- STEPS PAST A SINGLE '-' OR SPACE. *
022400******************************************************************
022500 1950-SKIP-ONE-SEPARATOR.
022600     IF WS-DIGIT-START <= WS-TRAN-LEN
022700        IF WS-TRANSCRIPT-WORK (WS-DIGIT-START : 1) = '-' OR
022800           WS-TRANSCRIPT-WORK (WS-DIGIT-START : 1) = SPACE
022900           ADD 1 TO WS-DIGIT-START
023000        END-IF
023100     END-IF.
023200 1950-EXIT.
023300     EXIT.
023400******************************************************************
023500*    1960-SCAN-DIGIT-RUN -- COUNTS UP TO 4 CONTIGUOUS DIGITS      *
023600*    STARTING AT WS-DIGIT-START.                                  *
023700******************************************************************
023800 1960-SCAN-DIGIT-RUN.
023900     MOVE 0 TO WS-DIGIT-RUN-LEN.
024000     IF WS-DIGIT-START > WS-TRAN-LEN
024100        GO TO 1960-EXIT
024200     END-IF.
024300     PERFORM 1965-COUNT-ONE-DIGIT THRU 1965-EXIT
024400         VARYING WS-SCAN-POS FROM WS-DIGIT-START BY 1
024500         UNTIL WS-SCAN-POS > WS-TRAN-LEN
024600            OR WS-SCAN-POS > WS-DIGIT-START + 3.
024700 1960-EXIT.
024800     EXIT.
024900 1965-COUNT-ONE-DIGIT.
025000     IF WS-TRANSCRIPT-WORK (WS-SCAN-POS : 1) IS NUMERIC
025100           AND WS-DIGIT-RUN-LEN = WS-SCAN-POS - WS-DIGIT-START
025200        ADD 1 TO WS-DIGIT-RUN-LEN
025300     END-IF.
025400 1965-EXIT.
025500     EXIT.
025600******************************************************************
025700*    1962-SCAN-DOLLAR-DIGIT-RUN -- COUNTS UP TO 5 CONTIGUOUS       *
025800*    DIGITS STARTING AT WS-DIGIT-START.  SAME SHAPE AS 1960 BUT    *
025900*    ONE DIGIT WIDER -- THE $-SIGN FORM HAS TO REACH THE $10000    *
026000*    CEILING, WHICH 1960'S 4-DIGIT LOAD-ID BOUND CANNOT HOLD.      *
026100******************************************************************
026200 1962-SCAN-DOLLAR-DIGIT-RUN.
026300     MOVE 0 TO WS-DIGIT-RUN-LEN.
026400     IF WS-DIGIT-START > WS-TRAN-LEN
026500        GO TO 1962-EXIT
026600     END-IF.
026700     PERFORM 1967-COUNT-ONE-DOLLAR-DIGIT THRU 1967-EXIT
026800         VARYING WS-SCAN-POS FROM WS-DIGIT-START BY 1
026900         UNTIL WS-SCAN-POS > WS-TRAN-LEN
027000            OR WS-SCAN-POS > WS-DIGIT-START + 4.
027100 1962-EXIT.
027200     EXIT.
027300 1967-COUNT-ONE-DOLLAR-DIGIT.
027400     IF WS-TRANSCRIPT-WORK (WS-SCAN-POS : 1) IS NUMERIC
027500           AND WS-DIGIT-RUN-LEN = WS-SCAN-POS - WS-DIGIT-START
027600        ADD 1 TO WS-DIGIT-RUN-LEN
027700     END-IF.
027800 1967-EXIT.
027900     EXIT.
028000******************************************************************
028100*    1970-SKIP-TO-FIRST-DIGIT -- STEPS FORWARD OVER UP TO 10      *
028200*    NON-DIGIT CHARACTERS (E.G. 'LOAD NUMBER: ') TO REACH DIGITS. *
028300******************************************************************
028400 1970-SKIP-TO-FIRST-DIGIT.
028500     PERFORM 1975-STEP-ONE-CHAR THRU 1975-EXIT
028600         VARYING WS-SCAN-POS FROM WS-DIGIT-START BY 1
028700         UNTIL WS-SCAN-POS > WS-TRAN-LEN
028800            OR WS-SCAN-POS > WS-DIGIT-START + 10
028900            OR WS-TRANSCRIPT-WORK (WS-SCAN-POS : 1) IS NUMERIC.
029000     MOVE WS-SCAN-POS TO WS-DIGIT-START.
029100 1970-EXIT.
029200     EXIT.
029300 1975-STEP-ONE-CHAR.
029400     CONTINUE.
029500 1975-EXIT.
029600     EXIT.
029700******************************************************************
029800*    2000-FIND-RATES -- SCANS FOR '$NNN' AND 'NNN DOLLARS' FORMS, *
029900*    KEEPS VALUES IN [200,10000], DE-DUPLICATED IN FOUND ORDER.   *
030000******************************************************************
030100 2000-FIND-RATES.
030200     MOVE 0 TO WS-RATE-TABLE-COUNT.
030300     MOVE '$'           TO WS-SEARCH-LITERAL.
030400     MOVE 1              TO WS-SEARCH-LIT-LEN.
030500     MOVE 1              TO WS-SEARCH-START-POS.
030600     PERFORM 2100-FIND-NEXT-DOLLAR-SIGN THRU 2100-EXIT
030700         UNTIL WS-FOUND-POS = 0.
030800     MOVE 'DOLLARS'      TO WS-SEARCH-LITERAL.
030900     MOVE 7              TO WS-SEARCH-LIT-LEN.
031000     MOVE 1              TO WS-SEARCH-START-POS.
031100     PERFORM 2200-FIND-NEXT-DOLLARS-WORD THRU 2200-EXIT
031200         UNTIL WS-FOUND-POS = 0.
031300     IF WS-RATE-TABLE-COUNT > 0
031400        MOVE 'Y' TO EX-RATES-FOUND-OUT
031500        MOVE WS-RATE-TABLE-COUNT TO EX-UNIQUE-RATE-COUNT-OUT
031600        MOVE WS-RATE-VALUE (1) TO EX-ORIGINAL-RATE-OUT
031700        MOVE WS-RATE-VALUE (WS-RATE-TABLE-COUNT)
031800                              TO EX-AGREED-RATE-OUT
031900        IF WS-RATE-TABLE-COUNT >= 3
032000           MOVE WS-RATE-VALUE (2) TO EX-COUNTER-RATE-OUT
032100        END-IF
032200     END-IF.
032300 2000-EXIT.
032400     EXIT.
032500 2100-FIND-NEXT-DOLLAR-SIGN.
032600     PERFORM 1900-SCAN-FOR-LITERAL THRU 1900-EXIT.
032700     IF WS-FOUND-POS NOT = 0
032800        COMPUTE WS-DIGIT-START = WS-FOUND-POS + 1
032900        PERFORM 1962-SCAN-DOLLAR-DIGIT-RUN THRU 1962-EXIT
033000        IF WS-DIGIT-RUN-LEN > 0
033100           PERFORM 2300-ADD-RATE-IF-IN-RANGE THRU 2300-EXIT
033200        END-IF
033300        COMPUTE WS-SEARCH-START-POS = WS-FOUND-POS + 1
033400     END-IF.
033500 2100-EXIT.
033600     EXIT.
033700 2200-FIND-NEXT-DOLLARS-WORD.
033800     PERFORM 1900-SCAN-FOR-LITERAL THRU 1900-EXIT.
033900     IF WS-FOUND-POS NOT = 0
034000        PERFORM 2250-SCAN-DIGITS-BEFORE THRU 2250-EXIT
034100        IF WS-DIGIT-RUN-LEN > 0
034200           PERFORM 2300-ADD-RATE-IF-IN-RANGE THRU 2300-EXIT
034300        END-IF
034400        COMPUTE WS-SEARCH-START-POS = WS-FOUND-POS + 1
034500     END-IF.
034600 2200-EXIT.
034700     EXIT.
034800******************************************************************
034900*    2250-SCAN-DIGITS-BEFORE -- BACKS UP OVER A SPACE THEN A RUN  *
035000*    OF UP TO 5 DIGITS IMMEDIATELY PRECEDING 'DOLLARS'.           *
035100******************************************************************
035200 2250-SCAN-DIGITS-BEFORE.
035300     MOVE 0 TO WS-DIGIT-RUN-LEN.
035400     MOVE WS-FOUND-POS TO WS-SCAN-POS.
035500     IF WS-SCAN-POS > 1
035600        SUBTRACT 1 FROM WS-SCAN-POS
035700        IF WS-TRANSCRIPT-WORK (WS-SCAN-POS : 1) = SPACE
035800           SUBTRACT 1 FROM WS-SCAN-POS
035900        END-IF
036000     END-IF.
036100     PERFORM 2260-BACK-UP-ONE-DIGIT THRU 2260-EXIT
036200         UNTIL WS-SCAN-POS = 0
036300            OR WS-TRANSCRIPT-WORK (WS-SCAN-POS : 1) NOT NUMERIC
036400            OR WS-DIGIT-RUN-LEN = 5.
036500     IF WS-DIGIT-RUN-LEN > 0
036600        COMPUTE WS-DIGIT-START = WS-SCAN-POS + 1
036700     END-IF.
036800 2250-EXIT.
036900     EXIT.
037000 2260-BACK-UP-ONE-DIGIT.
037100     ADD 1 TO WS-DIGIT-RUN-LEN.
037200     SUBTRACT 1 FROM WS-SCAN-POS.
037300 2260-EXIT.
037400     EXIT.
037500******************************************************************
037600*    2300-ADD-RATE-IF-IN-RANGE -- CONVERTS THE DIGIT RUN TO A     *
037700*    RATE, KEEPS IT ONLY IF 200-10000 AND NOT ALREADY ON FILE.    *
037800******************************************************************
037900 2300-ADD-RATE-IF-IN-RANGE.
038000     MOVE ZEROS TO WS-RATE-DIGITS.
038100     MOVE WS-TRANSCRIPT-WORK (WS-DIGIT-START : WS-DIGIT-RUN-LEN)
038200         TO WS-RATE-DIGITS (8 - WS-DIGIT-RUN-LEN : WS-DIGIT-RUN-LEN).
038300     COMPUTE WS-RATE-CANDIDATE = WS-RATE-DIGITS-NUM * 100.
038400     IF WS-RATE-CANDIDATE >= 200 AND WS-RATE-CANDIDATE <= 10000
038500        AND WS-RATE-TABLE-COUNT < 10
038600        MOVE 'N' TO WS-RATE-DUP-SW
038700        PERFORM 2350-CHECK-DUPLICATE THRU 2350-EXIT
038800            VARYING WS-RATE-SUB FROM 1 BY 1
038900            UNTIL WS-RATE-SUB > WS-RATE-TABLE-COUNT.
039000        IF NOT WS-RATE-IS-DUPLICATE
039100           ADD 1 TO WS-RATE-TABLE-COUNT
039200           MOVE WS-RATE-CANDIDATE TO WS-RATE-VALUE (WS-RATE-TABLE-COUNT)
039300        END-IF
039400     END-IF.
039500 2300-EXIT.
039600     EXIT.
039700 2350-CHECK-DUPLICATE.
039800     IF WS-RATE-VALUE (WS-RATE-SUB) = WS-RATE-CANDIDATE
039900        MOVE 'Y' TO WS-RATE-DUP-SW
040000     END-IF.
040100 2350-EXIT.
040200     EXIT.
040300******************************************************************
040400*    3000-FIND-MC-NUMBER -- LOOKS FOR 'MC' FOLLOWED BY 5-7 DIGITS.*
040500******************************************************************
040600 3000-FIND-MC-NUMBER.
040700     MOVE 'MC'          TO WS-SEARCH-LITERAL.
040800     MOVE 2              TO WS-SEARCH-LIT-LEN.
040900     MOVE 1              TO WS-SEARCH-START-POS.
041000     PERFORM 1900-SCAN-FOR-LITERAL THRU 1900-EXIT.
041100     IF WS-FOUND-POS = 0
041200        GO TO 3000-EXIT
041300     END-IF.
041400     COMPUTE WS-DIGIT-START = WS-FOUND-POS + 2.
041500     PERFORM 1950-SKIP-ONE-SEPARATOR THRU 1950-EXIT.
041600     PERFORM 3900-SCAN-MC-DIGIT-RUN THRU 3900-EXIT.
041700     IF WS-DIGIT-RUN-LEN >= 5
041800        MOVE 'Y' TO EX-MC-NUMBER-FOUND-OUT
041900        STRING 'MC' DELIMITED BY SIZE
042000            WS-TRANSCRIPT-WORK (WS-DIGIT-START : WS-DIGIT-RUN-LEN)
042100                DELIMITED BY SIZE
042200            INTO EX-MC-NUMBER-OUT
042300     END-IF.
042400 3000-EXIT.
042500     EXIT.
042600******************************************************************
042700*    3900-SCAN-MC-DIGIT-RUN -- COUNTS UP TO 7 CONTIGUOUS DIGITS.  *
042800******************************************************************
042900 3900-SCAN-MC-DIGIT-RUN.
043000     MOVE 0 TO WS-DIGIT-RUN-LEN.
043100     IF WS-DIGIT-START > WS-TRAN-LEN
043200        GO TO 3900-EXIT
043300     END-IF.
043400     PERFORM 1965-COUNT-ONE-DIGIT THRU 1965-EXIT
043500         VARYING WS-SCAN-POS FROM WS-DIGIT-START BY 1
043600         UNTIL WS-SCAN-POS > WS-TRAN-LEN
043700            OR WS-SCAN-POS > WS-DIGIT-START + 6.
043800 3900-EXIT.
043900     EXIT.
044000******************************************************************
044100*    4000-COUNT-ROUNDS -- TALLIES THE NEGOTIATION-ROUND PHRASES.  *
044200******************************************************************
044300 4000-COUNT-ROUNDS.
044400     MOVE 0 TO WS-ROUND-TOTAL-TALLY.
044500     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-PHRASE-TALLY
044600         FOR ALL 'WHAT ABOUT'.
044700     ADD WS-PHRASE-TALLY TO WS-ROUND-TOTAL-TALLY.
044800     MOVE 0 TO WS-PHRASE-TALLY.
044900     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-PHRASE-TALLY
045000         FOR ALL 'CAN YOU DO'.
045100     ADD WS-PHRASE-TALLY TO WS-ROUND-TOTAL-TALLY.
045200     MOVE 0 TO WS-PHRASE-TALLY.
045300     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-PHRASE-TALLY
045400         FOR ALL 'HOW ABOUT'.
045500     ADD WS-PHRASE-TALLY TO WS-ROUND-TOTAL-TALLY.
045600     MOVE 0 TO WS-PHRASE-TALLY.
045700     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-PHRASE-TALLY
045800         FOR ALL 'COUNTER'.
045900     ADD WS-PHRASE-TALLY TO WS-ROUND-TOTAL-TALLY.
046000     MOVE 0 TO WS-PHRASE-TALLY.
046100     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-PHRASE-TALLY
046200         FOR ALL 'BEST PRICE'.
046300     ADD WS-PHRASE-TALLY TO WS-ROUND-TOTAL-TALLY.
046400     MOVE 0 TO WS-PHRASE-TALLY.
046500     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-PHRASE-TALLY
046600         FOR ALL 'BEST RATE'.
046700     ADD WS-PHRASE-TALLY TO WS-ROUND-TOTAL-TALLY.
046800     MOVE 0 TO WS-PHRASE-TALLY.
046900     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-PHRASE-TALLY
047000         FOR ALL 'MEET IN THE MIDDLE'.
047100     ADD WS-PHRASE-TALLY TO WS-ROUND-TOTAL-TALLY.
047200     MOVE 0 TO WS-PHRASE-TALLY.
047300     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-PHRASE-TALLY
047400         FOR ALL 'LOWER'.
047500     ADD WS-PHRASE-TALLY TO WS-ROUND-TOTAL-TALLY.
047600     MOVE 0 TO WS-PHRASE-TALLY.
047700     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-PHRASE-TALLY
047800         FOR ALL 'HIGHER'.
047900     ADD WS-PHRASE-TALLY TO WS-ROUND-TOTAL-TALLY.
048000     IF WS-ROUND-TOTAL-TALLY > 0
048100        DIVIDE WS-ROUND-TOTAL-TALLY BY 2
048200           GIVING EX-ROUNDS-OUT
048300        IF EX-ROUNDS-OUT < 1
048400           MOVE 1 TO EX-ROUNDS-OUT
048500        END-IF
048600     ELSE
048700        MOVE 0 TO EX-ROUNDS-OUT
048800     END-IF.
048900 4000-EXIT.
049000     EXIT.
049100******************************************************************
049200*    5000-BUILD-NOTES -- ONE CANNED SENTENCE PER PHRASE GROUP     *
049300*    FOUND, JOINED WITH SPACES, BUILT WITH A SINGLE STRING STMT.  *
049400******************************************************************
049500 5000-BUILD-NOTES.
049600     MOVE SPACES TO WS-NOTES-BUILD.
049700     MOVE 1 TO WS-NOTES-PTR.
049800     MOVE 'N' TO WS-ANY-NOTE-SW.
049900     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-GROUP-TALLY
050000         FOR ALL 'I''LL TAKE IT' ALL 'AGREE' ALL 'DEAL'
050100                 ALL 'SOUNDS GOOD' ALL 'WORKS FOR ME'.
050200     IF WS-GROUP-TALLY > 0
050300        STRING 'CARRIER AGREED. ' DELIMITED BY SIZE
050400            INTO WS-NOTES-BUILD WITH POINTER WS-NOTES-PTR
050500        MOVE 'Y' TO WS-ANY-NOTE-SW
050600     END-IF.
050700     MOVE 0 TO WS-GROUP-TALLY.
050800     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-GROUP-TALLY
050900         FOR ALL 'NOT INTERESTED' ALL 'NO THANKS' ALL 'PASS'
051000                 ALL 'CAN''T DO IT'.
051100     IF WS-GROUP-TALLY > 0
051200        STRING 'CARRIER DECLINED. ' DELIMITED BY SIZE
051300            INTO WS-NOTES-BUILD WITH POINTER WS-NOTES-PTR
051400        MOVE 'Y' TO WS-ANY-NOTE-SW
051500     END-IF.
051600     MOVE 0 TO WS-GROUP-TALLY.
051700     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-GROUP-TALLY
051800         FOR ALL 'LET ME THINK' ALL 'LET ME CHECK' ALL 'CALL BACK'.
051900     IF WS-GROUP-TALLY > 0
052000        STRING 'CARRIER NEEDS TIME TO DECIDE. ' DELIMITED BY SIZE
052100            INTO WS-NOTES-BUILD WITH POINTER WS-NOTES-PTR
052200        MOVE 'Y' TO WS-ANY-NOTE-SW
052300     END-IF.
052400     MOVE 0 TO WS-GROUP-TALLY.
052500     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-GROUP-TALLY
052600         FOR ALL 'NEED BY' ALL 'DEADLINE' ALL 'MUST DELIVER'.
052700     IF WS-GROUP-TALLY > 0
052800        STRING 'HAS SPECIFIC DELIVERY REQUIREMENTS. '
052900            DELIMITED BY SIZE
053000            INTO WS-NOTES-BUILD WITH POINTER WS-NOTES-PTR
053100        MOVE 'Y' TO WS-ANY-NOTE-SW
053200     END-IF.
053300     MOVE 0 TO WS-GROUP-TALLY.
053400     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-GROUP-TALLY
053500         FOR ALL 'EQUIPMENT' ALL 'TRUCK' ALL 'TRAILER'.
053600     IF WS-GROUP-TALLY > 0
053700        STRING 'DISCUSSED EQUIPMENT NEEDS. ' DELIMITED BY SIZE
053800            INTO WS-NOTES-BUILD WITH POINTER WS-NOTES-PTR
053900        MOVE 'Y' TO WS-ANY-NOTE-SW
054000     END-IF.
054100     MOVE 0 TO WS-GROUP-TALLY.
054200     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-GROUP-TALLY
054300         FOR ALL 'TOO LOW' ALL 'TOO HIGH' ALL 'TOO FAR'
054400                 ALL 'TOO HEAVY'.
054500     IF WS-GROUP-TALLY > 0
054600        STRING 'HAD CONCERNS ABOUT LOAD DETAILS. '
054700            DELIMITED BY SIZE
054800            INTO WS-NOTES-BUILD WITH POINTER WS-NOTES-PTR
054900        MOVE 'Y' TO WS-ANY-NOTE-SW
055000     END-IF.
055100     MOVE 0 TO WS-GROUP-TALLY.
055200     INSPECT WS-TRANSCRIPT-WORK TALLYING WS-GROUP-TALLY
055300         FOR ALL 'DETOURS' ALL 'DEADHEAD' ALL 'RETURN LOAD'.
055400     IF WS-GROUP-TALLY > 0
055500        STRING 'CONCERNED ABOUT BACKHAUL/DEADHEAD. '
055600            DELIMITED BY SIZE
055700            INTO WS-NOTES-BUILD WITH POINTER WS-NOTES-PTR
055800        MOVE 'Y' TO WS-ANY-NOTE-SW
055900     END-IF.
056000     IF WS-ANY-NOTE-FOUND
056100        MOVE WS-NOTES-BUILD TO EX-NOTES-OUT
056200     ELSE
056300        MOVE 'NO SPECIFIC NOTES CAPTURED.' TO EX-NOTES-OUT
056400     END-IF.
056500 5000-EXIT.
056600     EXIT.
056700******************************************************************
056800*    6000-ESTIMATE-DURATION -- WORDS = CHARS/5, MINUTES =         *
056900*    WORDS/150, SECONDS = MINUTES*60 TRUNCATED, CLAMP 60-1800.    *
057000******************************************************************
057100 6000-ESTIMATE-DURATION.
057200     DIVIDE WS-TRAN-LEN BY 5 GIVING WS-WORD-COUNT.
057300     COMPUTE WS-MINUTES-DEC = WS-WORD-COUNT / 150.
057400     COMPUTE WS-SECONDS-COMPUTED = WS-MINUTES-DEC * 60.
057500     IF WS-SECONDS-COMPUTED < 60
057600        MOVE 60 TO WS-SECONDS-COMPUTED
057700     END-IF.
057800     IF WS-SECONDS-COMPUTED > 1800
057900        MOVE 1800 TO WS-SECONDS-COMPUTED
058000     END-IF.
058100     MOVE WS-SECONDS-COMPUTED TO EX-DURATION-SECS-OUT.
058200 6000-EXIT.
058300     EXIT.
