000100******************************************************************
000200*    ICSNEGL  --  LINKAGE PARAMETER AREA FOR ICSNEGO             *
000300*    PURE-CALCULATION GUARDRAIL CHECK -- NO FILES INVOLVED.     *
000400******************************************************************
000500*    CHANGE LOG                                                *
000600*    06/19/95  RWH  ICS0011  ORIGINAL ICSNEGO LINKAGE AREA      *
000700*    03/02/98  DKP  ICS0059  ADDED ROUND-NUMBER-IN/STRATEGY-OUT *
000800*                            FOR THE PER-ROUND STRATEGY LOOKUP  *
000900******************************************************************
001000 01  ICSNEGO-PARMS.
001100     05  IN-ORIGINAL-RATE-IN          PIC 9(05)V99.
001200     05  IN-COUNTER-RATE-IN           PIC 9(05)V99.
001300     05  IN-ROUND-NUMBER-IN           PIC 9(02).
001400     05  IN-DECISION-CODE-OUT         PIC X(07).
001500         88  IN-DECISION-IS-ACCEPT             VALUE 'ACCEPT'.
001600         88  IN-DECISION-IS-COUNTER            VALUE 'COUNTER'.
001700         88  IN-DECISION-IS-REJECT             VALUE 'REJECT'.
001800     05  IN-SUGGESTED-RATE-OUT        PIC 9(05)V99.
001900     05  IN-REASON-OUT                PIC X(30).
002000     05  IN-STRATEGY-OUT              PIC X(08).
002100         88  IN-STRATEGY-IS-FLEXIBLE           VALUE 'FLEXIBLE'.
002200         88  IN-STRATEGY-IS-MODERATE           VALUE 'MODERATE'.
002300         88  IN-STRATEGY-IS-FIRM               VALUE 'FIRM'.
002400     05  IN-ESCALATE-FLAG-OUT         PIC X(01).
002500         88  IN-MUST-ESCALATE                  VALUE 'Y'.
002600     05  FILLER                       PIC X(05).
