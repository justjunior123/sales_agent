000100******************************************************************
000200*    ICSCIN   --  CALL-INPUT RECORD LAYOUT                      *
000300*    ONE RECORD PER INBOUND CARRIER CALL, IN THE ORDER THE      *
000400*    CALLS WERE TAKEN.  ICSMAIN READS THIS FILE SEQUENTIALLY.   *
000500******************************************************************
000600*    CHANGE LOG                                                *
000700*    09/19/95  RWH  ICS0012  ORIGINAL CALL-INPUT LAYOUT         *
000800*    04/03/98  DKP  ICS0061  WIDENED TRANSCRIPT TO X(400) -- OLD*
000900*                            X(240) WAS TRUNCATING LONGER CALLS *
001000*    01/06/99  DKP  ICS0071  Y2K REVIEW -- NO DATE FIELDS ON    *
001100*                            THIS RECORD, NO CHANGE REQUIRED    *
001200******************************************************************
001300 01  CALL-INPUT-REC.
001400     05  CARRIER-MC-IN                PIC X(09).
001500     05  LOAD-ID-IN                   PIC X(06).
001600     05  LOADBOARD-RATE-IN            PIC 9(05)V99.
001700     05  COUNTER-RATE-IN              PIC 9(05)V99.
001800     05  DECLARED-OUTCOME-IN          PIC X(10).
001900     05  TRANSCRIPT-LEN-IN            PIC 9(04).
002000     05  TRANSCRIPT-IN                PIC X(400).
002100     05  FILLER                       PIC X(01).
