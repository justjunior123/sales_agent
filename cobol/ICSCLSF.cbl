000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ICSCLSF.
000300 AUTHOR.        R W HOLLAND.
000400 INSTALLATION.  FREIGHTCO EDP CENTER - CARRIER SALES SYSTEMS.
000500 DATE-WRITTEN.  07/30/97.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  ICSCLSF CHANGE LOG                                            *
001000*  ---------------------------------------------------------    *
001100*  07/30/97  RWH  ICS0048  ORIGINAL PROGRAM.  CALLED SUBROUTINE  *
001200*                          TO KEYWORD-SCORE A TRANSCRIPT INTO AN *
001300*                          OUTCOME AND A SENTIMENT.              *
001400*  02/11/98  DKP  ICS0055  ADDED DECLARED-OUTCOME HINT OVERRIDE  *
001500*                          PER SALES DESK REQUEST.               *
001600*  01/06/99  DKP  ICS0071  Y2K REVIEW -- NO DATE FIELDS IN THIS  *
001700*                          PROGRAM, NO CHANGE REQUIRED.          *
001800*  06/14/99  DKP  ICS0074  SENTIMENT NOW ADJUSTED FOR EXCLAMATION*
001900*                          POINTS, QUESTION MARKS AND ALL-CAPS   *
002000*                          WORDS PER QA DESK COMPLAINT LOG.      *
002100*  08/09/02  LMT  ICS0089  OVERALL CONFIDENCE NOW AVERAGES THE   *
002200*                          OUTCOME AND SENTIMENT CONFIDENCE      *
002300*                          INSTEAD OF USING OUTCOME CONF ALONE.  *
002400******************************************************************
002500 ENVIRONMENT DIVISION.
002600 CONFIGURATION SECTION.
002700 SOURCE-COMPUTER.   IBM-390.
002800 OBJECT-COMPUTER.   IBM-390.
002900 SPECIAL-NAMES.
003000     UPSI-0 ON STATUS IS ICSCLSF-TRACE-REQUESTED
003100              OFF STATUS IS ICSCLSF-TRACE-NOT-REQUESTED.
003200     CLASS TEXT-DIGITS IS '0' THRU '9'.
003300 DATA DIVISION.
003400 WORKING-STORAGE SECTION.
003500******************************************************************
003600*    UPSI-0 TRACE COUNTER -- COUNTS TRANSCRIPTS CLASSIFIED WHILE  *
003700*    THE OPERATOR-SET TRACE SWITCH IS ON.  77-LEVEL, STANDALONE.  *
003800******************************************************************
003900 77  WS-TRACE-CALL-CTR                PIC 9(05) COMP VALUE 0.
004000******************************************************************
004100*    TRANSCRIPT WORK COPIES -- UPPER FOR KEYWORD SEARCH, RAW FOR *
004200*    ALL-CAPS WORD DETECTION (CASE MATTERS FOR THAT TEST ONLY).  *
004300******************************************************************
004400 01  WS-TEXT-FIELDS.
004500     05  WS-TRANSCRIPT-UPPER          PIC X(400).
004600     05  WS-TRANSCRIPT-RAW            PIC X(400).
004700     05  WS-TRAN-LEN                  PIC 9(04) COMP.
004800     05  FILLER                       PIC X(05).
004900******************************************************************
005000*    OUTCOME SCORE TABLE -- 1=BOOKED 2=REJECTED 3=NEGOTIATED,    *
005100*    THE SAME ORDER THE SPEC USES FOR TIE-BREAKING.              *
005200******************************************************************
005300 01  WS-OUTCOME-WORK.
005400     05  WS-OUTCOME-SCORE OCCURS 3 TIMES
005500                       PIC 9(03)V9.
005600     05  WS-OUTCOME-SCORE-ALPHA REDEFINES WS-OUTCOME-SCORE
005700                       PIC X(04) OCCURS 3 TIMES.
005800     05  WS-OUTCOME-TOTAL             PIC 9(04)V9.
005900     05  WS-OUTCOME-MAX               PIC 9(03)V9.
006000     05  WS-OUTCOME-MAX-IDX           PIC 9(01) COMP.
006100     05  WS-OUTCOME-SUB               PIC 9(01) COMP.
006200     05  WS-TALLY-WORK                PIC 9(04) COMP.
006300     05  FILLER                       PIC X(05).
006400******************************************************************
006500*    SENTIMENT SCORE TABLE -- 1=POSITIVE 2=NEGATIVE 3=NEUTRAL.   *
006600******************************************************************
006700 01  WS-SENTIMENT-WORK.
006800     05  WS-SENTIMENT-SCORE OCCURS 3 TIMES
006900                       PIC 9(03)V9.
007000     05  WS-SENTIMENT-TOTAL           PIC 9(04)V9.
007100     05  WS-SENTIMENT-MAX             PIC 9(03)V9.
007200     05  WS-SENTIMENT-MAX-IDX         PIC 9(01) COMP.
007300     05  WS-SENTIMENT-SUB             PIC 9(01) COMP.
007400     05  WS-MIN-OF-TWO                PIC 9(03)V9.
007500     05  WS-MAX-OF-TWO                PIC 9(03)V9.
007600     05  WS-RATIO-OF-TWO              PIC 9(01)V99.
007700     05  FILLER                       PIC X(05).
007800******************************************************************
007900*    EXCLAMATION/QUESTION/CAPS-WORD ADJUSTMENT WORK AREA         *
008000******************************************************************
008100 01  WS-ADJUST-WORK.
008200     05  WS-BANG-COUNT                PIC 9(04) COMP.
008300     05  WS-QUESTION-COUNT            PIC 9(04) COMP.
008400     05  WS-CAPS-WORD-COUNT           PIC 9(03) COMP.
008500     05  WS-CAPS-PTR                  PIC 9(04) COMP.
008600     05  WS-CAPS-LOOP-GUARD           PIC 9(03) COMP.
008700     05  WS-WORD-TOKEN                PIC X(30).
008800     05  WS-WORD-TOKEN-LEAD REDEFINES WS-WORD-TOKEN.
008900         10  WS-WORD-TOKEN-FIRST2     PIC X(02).
009000         10  WS-WORD-TOKEN-REST       PIC X(28).
009100     05  FILLER                       PIC X(05).
009200******************************************************************
009300*    CONFIDENCE WORK AREA -- DISPLAY ALTERNATE VIEWS KEPT FOR    *
009400*    THE OPTIONAL TRACE DISPLAY WHEN UPSI-0 IS ON.               *
009500******************************************************************
009600 01  WS-CONFIDENCE-WORK.
009700     05  WS-OUTCOME-CONF-WORK         PIC 9V99.
009800     05  WS-OUTCOME-CONF-ALPHA REDEFINES WS-OUTCOME-CONF-WORK
009900                       PIC X(03).
010000     05  FILLER                       PIC X(05).
010100 LINKAGE SECTION.
010200 COPY ICSCLSL.
010300******************************************************************
010400*    000-MAIN -- ENTRY POINT.  SCORES OUTCOME AND SENTIMENT      *
010500*    SEPARATELY, THEN AVERAGES THEIR CONFIDENCE VALUES.          *
010600******************************************************************
010700 PROCEDURE DIVISION USING ICSCLSF-PARMS.
010800 000-MAIN.
010900     IF ICSCLSF-TRACE-REQUESTED
011000        ADD 1 TO WS-TRACE-CALL-CTR
011100        DISPLAY 'ICSCLSF - TRANSCRIPTS CLASSIFIED ' WS-TRACE-CALL-CTR
011200     END-IF.
011300     MOVE SPACES TO WS-TRANSCRIPT-UPPER WS-TRANSCRIPT-RAW.
011400     MOVE CL-TRANSCRIPT-IN TO WS-TRANSCRIPT-UPPER.
011500     MOVE CL-TRANSCRIPT-IN TO WS-TRANSCRIPT-RAW.
011600     INSPECT WS-TRANSCRIPT-UPPER CONVERTING
011700         'abcdefghijklmnopqrstuvwxyz' TO
011800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
011900     MOVE CL-TRANSCRIPT-LEN-IN TO WS-TRAN-LEN.
012000     IF WS-TRAN-LEN > 400 OR WS-TRAN-LEN = 0
012100        MOVE 400 TO WS-TRAN-LEN
012200     END-IF.
012300     PERFORM 1000-SCORE-OUTCOME    THRU 1000-EXIT.
012400     PERFORM 1500-DECIDE-OUTCOME   THRU 1500-EXIT.
012500     PERFORM 2000-SCORE-SENTIMENT  THRU 2000-EXIT.
012600     PERFORM 2500-DECIDE-SENTIMENT THRU 2500-EXIT.
012700     PERFORM 3000-OVERALL-CONFIDENCE THRU 3000-EXIT.
012800     GOBACK.
012900******************************************************************
013000*    1000-SCORE-OUTCOME -- TALLIES THE THREE OUTCOME KEYWORD     *
013100*    GROUPS AGAINST THE UPPER-CASE TRANSCRIPT.                   *
013200******************************************************************
013300 1000-SCORE-OUTCOME.
013400     MOVE 0 TO WS-TALLY-WORK.
013500     INSPECT WS-TRANSCRIPT-UPPER TALLYING WS-TALLY-WORK
013600         FOR ALL 'DEAL' ALL 'BOOKED' ALL 'CONFIRMED' ALL 'AGREED'
013700                 ALL 'ACCEPT' ALL 'I''LL TAKE IT'
013800                 ALL 'LET''S DO IT' ALL 'SOUNDS GOOD'
013900                 ALL 'PERFECT' ALL 'YOU GOT IT' ALL 'SIGN ME UP'
014000                 ALL 'COUNT ME IN' ALL 'WORKS FOR ME'.
014100     MOVE WS-TALLY-WORK TO WS-OUTCOME-SCORE (1).
014200     MOVE 0 TO WS-TALLY-WORK.
014300     INSPECT WS-TRANSCRIPT-UPPER TALLYING WS-TALLY-WORK
014400         FOR ALL 'NO THANKS' ALL 'NOT INTERESTED' ALL 'PASS'
014500                 ALL 'CAN''T DO IT' ALL 'WON''T WORK'
014600                 ALL 'TOO LOW' ALL 'TOO HIGH' ALL 'TOO FAR'
014700                 ALL 'DECLINE' ALL 'REJECT' ALL 'NO DEAL'.
014800     MOVE WS-TALLY-WORK TO WS-OUTCOME-SCORE (2).
014900     MOVE 0 TO WS-TALLY-WORK.
015000     INSPECT WS-TRANSCRIPT-UPPER TALLYING WS-TALLY-WORK
015100         FOR ALL 'THINK ABOUT IT' ALL 'CALL YOU BACK'
015200                 ALL 'LET ME CHECK' ALL 'NEED TO DISCUSS'
015300                 ALL 'GET BACK TO YOU' ALL 'PARTIAL' ALL 'MAYBE'
015400                 ALL 'CONSIDERING' ALL 'WILL REVIEW'.
015500     MOVE WS-TALLY-WORK TO WS-OUTCOME-SCORE (3).
015600 1000-EXIT.
015700     EXIT.
015800******************************************************************
015900*    1500-DECIDE-OUTCOME -- DECLARED-OUTCOME HINT TAKES FIRST    *
016000*    PRIORITY, THEN ALL-ZERO SCORES, THEN HIGHEST SCORE.         *
016100******************************************************************
016200 1500-DECIDE-OUTCOME.
016300     MOVE 0 TO WS-OUTCOME-MAX-IDX.
016400     IF CL-DECLARED-OUTCOME-IN NOT = SPACES
016500        EVALUATE CL-DECLARED-OUTCOME-IN
016600           WHEN 'BOOKED'     MOVE 1 TO WS-OUTCOME-MAX-IDX
016700           WHEN 'REJECTED'   MOVE 2 TO WS-OUTCOME-MAX-IDX
016800           WHEN 'NEGOTIATED' MOVE 3 TO WS-OUTCOME-MAX-IDX
016900           WHEN OTHER        MOVE 0 TO WS-OUTCOME-MAX-IDX
017000        END-EVALUATE
017100     END-IF.
017200     IF WS-OUTCOME-MAX-IDX NOT = 0
017300        AND WS-OUTCOME-SCORE (WS-OUTCOME-MAX-IDX) > 0
017400        PERFORM 1600-SET-OUTCOME-FROM-IDX THRU 1600-EXIT
017500        COMPUTE CL-OUTCOME-CONFIDENCE-OUT ROUNDED =
017600             0.60 + (WS-OUTCOME-SCORE (WS-OUTCOME-MAX-IDX) * 0.10)
017700        IF CL-OUTCOME-CONFIDENCE-OUT > 0.95
017800           MOVE 0.95 TO CL-OUTCOME-CONFIDENCE-OUT
017900        END-IF
018000        GO TO 1500-EXIT
018100     END-IF.
018200     COMPUTE WS-OUTCOME-TOTAL =
018300         WS-OUTCOME-SCORE (1) + WS-OUTCOME-SCORE (2)
018400                              + WS-OUTCOME-SCORE (3).
018500     IF WS-OUTCOME-TOTAL = 0
018600        MOVE 'NEGOTIATED' TO CL-OUTCOME-OUT
018700        MOVE 0.30 TO CL-OUTCOME-CONFIDENCE-OUT
018800        GO TO 1500-EXIT
018900     END-IF.
019000     MOVE 0 TO WS-OUTCOME-MAX.
019100     MOVE 1 TO WS-OUTCOME-MAX-IDX.
019200     PERFORM 1650-FIND-MAX-OUTCOME THRU 1650-EXIT
019300         VARYING WS-OUTCOME-SUB FROM 1 BY 1
019400         UNTIL WS-OUTCOME-SUB > 3.
019500     PERFORM 1600-SET-OUTCOME-FROM-IDX THRU 1600-EXIT.
019600     COMPUTE CL-OUTCOME-CONFIDENCE-OUT ROUNDED =
019700         0.50 + (WS-OUTCOME-MAX / (WS-OUTCOME-TOTAL + 1)) * 0.40.
019800     IF CL-OUTCOME-CONFIDENCE-OUT > 0.95
019900        MOVE 0.95 TO CL-OUTCOME-CONFIDENCE-OUT
020000     END-IF.
020100 1500-EXIT.
020200     EXIT.
020300 1600-SET-OUTCOME-FROM-IDX.
020400     EVALUATE WS-OUTCOME-MAX-IDX
020500        WHEN 1  MOVE 'BOOKED'     TO CL-OUTCOME-OUT
020600        WHEN 2  MOVE 'REJECTED'   TO CL-OUTCOME-OUT
020700        WHEN 3  MOVE 'NEGOTIATED' TO CL-OUTCOME-OUT
020800     END-EVALUATE.
020900 1600-EXIT.
021000     EXIT.
021100 1650-FIND-MAX-OUTCOME.
021200     IF WS-OUTCOME-SCORE (WS-OUTCOME-SUB) > WS-OUTCOME-MAX
021300        MOVE WS-OUTCOME-SCORE (WS-OUTCOME-SUB) TO WS-OUTCOME-MAX
021400        MOVE WS-OUTCOME-SUB TO WS-OUTCOME-MAX-IDX
021500     END-IF.
021600 1650-EXIT.
021700     EXIT.
021800******************************************************************
021900*    2000-SCORE-SENTIMENT -- TALLIES THE THREE SENTIMENT GROUPS  *
022000*    THEN APPLIES THE PUNCTUATION/ALL-CAPS ADJUSTMENTS.          *
022100******************************************************************
022200 2000-SCORE-SENTIMENT.
022300     MOVE 0 TO WS-TALLY-WORK.
022400     INSPECT WS-TRANSCRIPT-UPPER TALLYING WS-TALLY-WORK
022500         FOR ALL 'GREAT' ALL 'EXCELLENT' ALL 'PERFECT'
022600                 ALL 'WONDERFUL' ALL 'FANTASTIC' ALL 'HAPPY'
022700                 ALL 'PLEASED' ALL 'EXCITED' ALL 'APPRECIATE'
022800                 ALL 'THANK YOU' ALL 'THANKS' ALL 'LOVE'
022900                 ALL 'BEST' ALL 'EASY' ALL 'SMOOTH' ALL 'QUICK'
023000                 ALL 'SIMPLE'.
023100     MOVE WS-TALLY-WORK TO WS-SENTIMENT-SCORE (1).
023200     MOVE 0 TO WS-TALLY-WORK.
023300     INSPECT WS-TRANSCRIPT-UPPER TALLYING WS-TALLY-WORK
023400         FOR ALL 'FRUSTRATED' ALL 'UPSET' ALL 'ANGRY'
023500                 ALL 'DISAPPOINTED' ALL 'TERRIBLE' ALL 'AWFUL'
023600                 ALL 'HORRIBLE' ALL 'WASTE' ALL 'PROBLEM'
023700                 ALL 'ISSUE' ALL 'CONCERN' ALL 'DIFFICULT'
023800                 ALL 'COMPLICATED' ALL 'NOT HAPPY' ALL 'UNHAPPY'
023900                 ALL 'DISSATISFIED'.
024000     MOVE WS-TALLY-WORK TO WS-SENTIMENT-SCORE (2).
024100     MOVE 0 TO WS-TALLY-WORK.
024200     INSPECT WS-TRANSCRIPT-UPPER TALLYING WS-TALLY-WORK
024300         FOR ALL 'OKAY' ALL 'FINE' ALL 'ALRIGHT' ALL 'UNDERSTOOD'
024400                 ALL 'NOTED' ALL 'STANDARD' ALL 'NORMAL'
024500                 ALL 'TYPICAL' ALL 'REGULAR'.
024600     MOVE WS-TALLY-WORK TO WS-SENTIMENT-SCORE (3).
024700     MOVE 0 TO WS-BANG-COUNT.
024800     INSPECT WS-TRANSCRIPT-RAW TALLYING WS-BANG-COUNT
024900         FOR ALL '!'.
025000     COMPUTE WS-SENTIMENT-SCORE (1) =
025100         WS-SENTIMENT-SCORE (1) + (WS-BANG-COUNT * 0.5).
025200     MOVE 0 TO WS-QUESTION-COUNT.
025300     INSPECT WS-TRANSCRIPT-RAW TALLYING WS-QUESTION-COUNT
025400         FOR ALL '?'.
025500     IF WS-QUESTION-COUNT > 5
025600        ADD 0.5 TO WS-SENTIMENT-SCORE (2)
025700     END-IF.
025800     PERFORM 2100-COUNT-CAPS-WORDS THRU 2100-EXIT.
025900     IF WS-CAPS-WORD-COUNT > 2 AND WS-SENTIMENT-SCORE (2) > 0
026000        COMPUTE WS-SENTIMENT-SCORE (2) =
026100            WS-SENTIMENT-SCORE (2) + (WS-CAPS-WORD-COUNT * 0.3)
026200     END-IF.
026300 2000-EXIT.
026400     EXIT.
026500******************************************************************
026600*    2100-COUNT-CAPS-WORDS -- TOKENIZES THE RAW TRANSCRIPT ON    *
026700*    SPACES, COUNTS WORDS THAT ARE ENTIRELY UPPERCASE LETTERS.   *
026800******************************************************************
026900 2100-COUNT-CAPS-WORDS.
027000     MOVE 0 TO WS-CAPS-WORD-COUNT.
027100     MOVE 1 TO WS-CAPS-PTR.
027200     MOVE 0 TO WS-CAPS-LOOP-GUARD.
027300     PERFORM 2110-EXTRACT-ONE-WORD THRU 2110-EXIT
027400         UNTIL WS-CAPS-PTR > WS-TRAN-LEN
027500            OR WS-CAPS-LOOP-GUARD > 200.
027600 2100-EXIT.
027700     EXIT.
027800 2110-EXTRACT-ONE-WORD.
027900     ADD 1 TO WS-CAPS-LOOP-GUARD.
028000     MOVE SPACES TO WS-WORD-TOKEN.
028100     UNSTRING WS-TRANSCRIPT-RAW (1 : WS-TRAN-LEN) DELIMITED BY SPACE
028200         INTO WS-WORD-TOKEN
028300         WITH POINTER WS-CAPS-PTR
028400     END-UNSTRING.
028500     IF WS-WORD-TOKEN (1:1) NOT = SPACE
028600        AND WS-WORD-TOKEN (2:1) NOT = SPACE
028700        AND WS-WORD-TOKEN IS ALPHABETIC-UPPER
028800        ADD 1 TO WS-CAPS-WORD-COUNT
028900     END-IF.
029000 2110-EXIT.
029100     EXIT.
029200******************************************************************
029300*    2500-DECIDE-SENTIMENT -- MIXED POSITIVE/NEGATIVE GOES       *
029400*    NEUTRAL IF CLOSE, ALL-ZERO GOES NEUTRAL, ELSE HIGHEST SCORE.*
029500******************************************************************
029600 2500-DECIDE-SENTIMENT.
029700     IF WS-SENTIMENT-SCORE (1) > 0 AND WS-SENTIMENT-SCORE (2) > 0
029800        IF WS-SENTIMENT-SCORE (1) < WS-SENTIMENT-SCORE (2)
029900           MOVE WS-SENTIMENT-SCORE (1) TO WS-MIN-OF-TWO
030000           MOVE WS-SENTIMENT-SCORE (2) TO WS-MAX-OF-TWO
030100        ELSE
030200           MOVE WS-SENTIMENT-SCORE (2) TO WS-MIN-OF-TWO
030300           MOVE WS-SENTIMENT-SCORE (1) TO WS-MAX-OF-TWO
030400        END-IF
030500        COMPUTE WS-RATIO-OF-TWO ROUNDED =
030600            WS-MIN-OF-TWO / WS-MAX-OF-TWO
030700        IF WS-RATIO-OF-TWO > 0.6
030800           MOVE 'NEUTRAL' TO CL-SENTIMENT-OUT
030900           MOVE 0.70 TO CL-SENTIMENT-CONFIDENCE-OUT
031000           GO TO 2500-EXIT
031100        END-IF
031200     END-IF.
031300     COMPUTE WS-SENTIMENT-TOTAL =
031400         WS-SENTIMENT-SCORE (1) + WS-SENTIMENT-SCORE (2)
031500                                + WS-SENTIMENT-SCORE (3).
031600     IF WS-SENTIMENT-TOTAL = 0
031700        MOVE 'NEUTRAL' TO CL-SENTIMENT-OUT
031800        MOVE 0.60 TO CL-SENTIMENT-CONFIDENCE-OUT
031900        GO TO 2500-EXIT
032000     END-IF.
032100     MOVE 0 TO WS-SENTIMENT-MAX.
032200     MOVE 1 TO WS-SENTIMENT-MAX-IDX.
032300     PERFORM 2650-FIND-MAX-SENTIMENT THRU 2650-EXIT
032400         VARYING WS-SENTIMENT-SUB FROM 1 BY 1
032500         UNTIL WS-SENTIMENT-SUB > 3.
032600     PERFORM 2600-SET-SENTIMENT-FROM-IDX THRU 2600-EXIT.
032700     COMPUTE CL-SENTIMENT-CONFIDENCE-OUT ROUNDED =
032800         0.50 + (WS-SENTIMENT-MAX / (WS-SENTIMENT-TOTAL + 1)) * 0.40.
032900     IF CL-SENTIMENT-CONFIDENCE-OUT > 0.95
033000        MOVE 0.95 TO CL-SENTIMENT-CONFIDENCE-OUT
033100     END-IF.
033200 2500-EXIT.
033300     EXIT.
033400 2600-SET-SENTIMENT-FROM-IDX.
033500     EVALUATE WS-SENTIMENT-MAX-IDX
033600        WHEN 1  MOVE 'POSITIVE' TO CL-SENTIMENT-OUT
033700        WHEN 2  MOVE 'NEGATIVE' TO CL-SENTIMENT-OUT
033800        WHEN 3  MOVE 'NEUTRAL'  TO CL-SENTIMENT-OUT
033900     END-EVALUATE.
034000 2600-EXIT.
034100     EXIT.
034200 2650-FIND-MAX-SENTIMENT.
034300     IF WS-SENTIMENT-SCORE (WS-SENTIMENT-SUB) > WS-SENTIMENT-MAX
034400        MOVE WS-SENTIMENT-SCORE (WS-SENTIMENT-SUB)
034500                                    TO WS-SENTIMENT-MAX
034600        MOVE WS-SENTIMENT-SUB       TO WS-SENTIMENT-MAX-IDX
034700     END-IF.
034800 2650-EXIT.
034900     EXIT.
035000******************************************************************
035100*    3000-OVERALL-CONFIDENCE -- SIMPLE AVERAGE OF THE TWO.       *
035200******************************************************************
035300 3000-OVERALL-CONFIDENCE.
035400     MOVE CL-OUTCOME-CONFIDENCE-OUT TO WS-OUTCOME-CONF-WORK.
035500     COMPUTE CL-OVERALL-CONFIDENCE-OUT ROUNDED =
035600         (CL-OUTCOME-CONFIDENCE-OUT + CL-SENTIMENT-CONFIDENCE-OUT)
035700             / 2.
035800     IF ICSCLSF-TRACE-REQUESTED
035900        DISPLAY 'ICSCLSF - OUTCOME CONF ' WS-OUTCOME-CONF-ALPHA
036000     END-IF.
036100 3000-EXIT.
036200     EXIT.
