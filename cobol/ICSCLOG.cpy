000100******************************************************************
000200*    ICSCLOG  --  CALL-LOG LEDGER RECORD LAYOUT                 *
000300*    ONE RECORD PER CALL PROCESSED BY ICSMAIN, APPENDED IN      *
000400*    PROCESSING ORDER.  ALSO THE SORT WORK RECORD FOR THE       *
000500*    OUTCOME CONTROL-BREAK STATISTICS REPORT.                   *
000600******************************************************************
000700*    CHANGE LOG                                                *
000800*    09/19/95  RWH  ICS0012  ORIGINAL CALL-LOG LAYOUT           *
000900*    07/30/97  RWH  ICS0048  ADDED SENTIMENT AND CONFIDENCE     *
001000*                            AFTER CLASSIFICATION WAS SPLIT OUT *
001100*                            OF THE MAIN LINE INTO ITS OWN CALL *
001200*    01/06/99  DKP  ICS0071  Y2K -- CALL-DATE CONFIRMED CCYYMMDD*
001300******************************************************************
001400 01  CALL-LOG-REC.
001500     05  CALL-ID                      PIC X(13).
001600     05  CARRIER-MC                   PIC X(09).
001700     05  CARRIER-NAME                 PIC X(30).
001800     05  CALL-DATE                    PIC 9(08).
001900     05  CALL-DATE-BROKEN-DOWN REDEFINES CALL-DATE.
002000         10  CALL-DATE-CCYY           PIC 9(04).
002100         10  CALL-DATE-MM             PIC 9(02).
002200         10  CALL-DATE-DD             PIC 9(02).
002300     05  LOAD-ID                      PIC X(06).
002400     05  LOADBOARD-RATE               PIC 9(05)V99.
002500     05  AGREED-RATE                  PIC 9(05)V99.
002600     05  NEGOT-ROUNDS                 PIC 9(02).
002700     05  OUTCOME                      PIC X(10).
002800         88  OUTCOME-IS-BOOKED                 VALUE 'BOOKED'.
002900         88  OUTCOME-IS-NEGOTIATED             VALUE 'NEGOTIATED'.
003000         88  OUTCOME-IS-REJECTED               VALUE 'REJECTED'.
003100     05  SENTIMENT                    PIC X(08).
003200         88  SENTIMENT-IS-POSITIVE             VALUE 'POSITIVE'.
003300         88  SENTIMENT-IS-NEUTRAL              VALUE 'NEUTRAL'.
003400         88  SENTIMENT-IS-NEGATIVE             VALUE 'NEGATIVE'.
003500     05  CONFIDENCE                   PIC 9V99.
003600     05  NOTES                        PIC X(100).
003700     05  DURATION-SECS                PIC 9(04).
003800     05  FILLER                       PIC X(03).
