000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ICSVER.
000300 AUTHOR.        R W HOLLAND.
000400 INSTALLATION.  FREIGHTCO EDP CENTER - CARRIER SALES SYSTEMS.
000500 DATE-WRITTEN.  05/02/95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  ICSVER CHANGE LOG                                             *
001000*  ---------------------------------------------------------    *
001100*  05/02/95  RWH  ICS0009  ORIGINAL PROGRAM.  CALLED SUBROUTINE  *
001200*                          TO VALIDATE AN MC NUMBER AND LOOK IT  *
001300*                          UP AGAINST THE CARRIER TABLE.         *
001400*  08/30/95  RWH  ICS0014  TABLE NOW LOADS ONCE PER RUN INSTEAD  *
001500*                          OF RE-READING THE FILE EVERY CALL.    *
001600*  11/14/97  DKP  ICS0052  ADDED 88-LEVEL ELIGIBLE-FLAG TESTS.   *
001700*  06/25/98  DKP  ICS0060  MC FORMAT CHECK NOW ACCEPTS A SPACE   *
001800*                          AS WELL AS A DASH AFTER THE MC.       *
001900*  01/06/99  DKP  ICS0071  Y2K REVIEW -- NO DATE FIELDS IN THIS  *
002000*                          PROGRAM, NO CHANGE REQUIRED.          *
002100*  04/11/00  DKP  ICS0080  RAISED CARRIER-ENTRY TABLE CEILING TO *
002200*                          5000 -- CARRIER FILE OUTGREW OLD 2000 *
002300*                          LIMIT DURING SPRING RENEWAL SEASON.   *
002400*  02/19/03  LMT  ICS0091  CORRECTED SEARCH ALL KEY TYPE MISMATCH*
002500*                          REPORTED BY THE COMPILER ON UPGRADE.  *
002600******************************************************************
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.   IBM-390.
003000 OBJECT-COMPUTER.   IBM-390.
003100 SPECIAL-NAMES.
003200     UPSI-0 ON STATUS IS ICSVER-TRACE-REQUESTED
003300              OFF STATUS IS ICSVER-TRACE-NOT-REQUESTED.
003400     CLASS MC-DIGIT-CLASS IS '0' THRU '9'.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CARRIERS-FILE ASSIGN TO CARRFILE
003800         ORGANIZATION IS LINE SEQUENTIAL
003900         FILE STATUS IS WS-CARRIERS-STATUS.
004000 DATA DIVISION.
004100 FILE SECTION.
004200 FD  CARRIERS-FILE
004300     LABEL RECORDS ARE STANDARD
004400     RECORD CONTAINS 38 CHARACTERS
004500     DATA RECORD IS CARRIER-REC.
004600 COPY ICSCARR.
004700 WORKING-STORAGE SECTION.
004800******************************************************************
004900*    UPSI-0 TRACE COUNTER -- COUNTS LOOKUP CALLS SERVICED WHILE   *
005000*    THE OPERATOR-SET TRACE SWITCH IS ON.  77-LEVEL, STANDALONE.  *
005100******************************************************************
005200 77  WS-TRACE-LOOKUP-CTR              PIC 9(05) COMP VALUE 0.
005300******************************************************************
005400*    PROGRAM SWITCHES                                            *
005500******************************************************************
005600 01  WS-SWITCHES.
005700     05  WS-FIRST-TIME-SW             PIC X(01) VALUE 'Y'.
005800         88  WS-FIRST-TIME                     VALUE 'Y'.
005900     05  WS-CARRIERS-EOF-SW           PIC X(03) VALUE 'NO '.
006000         88  CARRIERS-EOF                      VALUE 'YES'.
006100     05  WS-CARRIERS-STATUS           PIC X(02) VALUE SPACES.
006200     05  WS-FORMAT-OK-SW              PIC X(01) VALUE 'Y'.
006300         88  WS-FORMAT-IS-OK                    VALUE 'Y'.
006400     05  FILLER                       PIC X(05).
006500******************************************************************
006600*    IN-STORAGE CARRIER TABLE -- LOADED ONCE BY 500-LOAD-TABLE.  *
006700*    SIZED FOR THE LARGEST CARRIER FILE THIS SHOP HAS RUN.       *
006800******************************************************************
006900 01  CARRIER-TABLE.
007000     05  CARRIER-TABLE-COUNT          PIC S9(04) COMP VALUE 0.
007100     05  CARRIER-ENTRY OCCURS 0 TO 5000 TIMES
007200                       DEPENDING ON CARRIER-TABLE-COUNT
007300                       ASCENDING KEY IS CT-MC-DIGITS
007400                       INDEXED BY CT-IDX.
007500         10  CT-MC-DIGITS             PIC 9(07).
007600         10  CT-CARRIER-NAME          PIC X(30).
007700         10  CT-ELIGIBLE-FLAG         PIC X(01).
007800             88  CT-IS-ELIGIBLE                VALUE 'Y'.
007900     05  FILLER                       PIC X(05).
008000******************************************************************
008100*    MC-NUMBER FORMAT-SCAN WORK AREA                             *
008200******************************************************************
008300 01  WS-MC-SCAN-FIELDS.
008400     05  WS-MC-WORK                   PIC X(09).
008500     05  WS-MC-WORK-BROKEN REDEFINES WS-MC-WORK.
008600         10  WS-MC-WORK-FIRST2        PIC X(02).
008700         10  WS-MC-WORK-REST          PIC X(07).
008800     05  WS-MC-LEN                    PIC 9(02) COMP.
008900     05  WS-SCAN-POS                  PIC 9(02) COMP.
009000     05  WS-DIGIT-START               PIC 9(02) COMP.
009100     05  WS-DIGIT-COUNT               PIC 9(02) COMP.
009200     05  WS-DIGITS-RAW                PIC X(07) JUSTIFIED RIGHT.
009300     05  WS-DIGITS-NUM REDEFINES WS-DIGITS-RAW
009400                                      PIC 9(07).
009500     05  WS-DIGITS-DISPLAY REDEFINES WS-DIGITS-RAW
009600                                      PIC X(07).
009700     05  FILLER                       PIC X(05).
009800 LINKAGE SECTION.
009900 COPY ICSVERL.
010000******************************************************************
010100*    000-MAIN -- ENTRY POINT.  LOADS THE CARRIER TABLE ON THE    *
010200*    FIRST CALL OF A RUN, THEN VALIDATES/LOOKS UP EVERY CALL.    *
010300******************************************************************
010400 PROCEDURE DIVISION USING ICSVER-PARMS.
010500 000-MAIN.
010600     IF ICSVER-TRACE-REQUESTED
010700        ADD 1 TO WS-TRACE-LOOKUP-CTR
010800        DISPLAY 'ICSVER - LOOKUP CALLS SERVICED ' WS-TRACE-LOOKUP-CTR
010900     END-IF.
011000     IF WS-FIRST-TIME
011100        PERFORM 500-LOAD-TABLE THRU 500-EXIT
011200        MOVE 'N' TO WS-FIRST-TIME-SW
011300     END-IF.
011400     MOVE SPACES TO IV-CARRIER-NAME-OUT.
011500     MOVE 'N' TO IV-ELIGIBLE-FLAG-OUT.
011600     PERFORM 1000-VALIDATE-FORMAT THRU 1000-EXIT.
011700     IF WS-FORMAT-IS-OK
011800        PERFORM 2000-EXTRACT-DIGITS THRU 2000-EXIT
011900        PERFORM 3000-LOOKUP-CARRIER THRU 3000-EXIT
012000     ELSE
012100        MOVE 'INVALID MC NUMBER FORMAT' TO IV-REASON-OUT
012200     END-IF.
012300     GOBACK.
012400******************************************************************
012500*    1000-VALIDATE-FORMAT -- OPTIONAL MC PREFIX (CASE-           *
012600*    INSENSITIVE), OPTIONAL DASH OR SPACE, THEN 5-7 DIGITS AND   *
012700*    NOTHING ELSE.                                               *
012800******************************************************************
012900 1000-VALIDATE-FORMAT.
013000     MOVE 'Y' TO WS-FORMAT-OK-SW.
013100     MOVE SPACES TO WS-MC-WORK.
013200     MOVE IV-MC-NUMBER-IN TO WS-MC-WORK.
013300     INSPECT WS-MC-WORK CONVERTING
013400         'abcdefghijklmnopqrstuvwxyz' TO
013500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
013600     MOVE 9 TO WS-SCAN-POS.
013700     MOVE 0 TO WS-MC-LEN.
013800     PERFORM 1100-FIND-LAST-NONBLANK THRU 1100-EXIT
013900         UNTIL WS-MC-LEN NOT = 0 OR WS-SCAN-POS = 0.
014000     IF WS-MC-LEN = 0
014100        MOVE 'N' TO WS-FORMAT-OK-SW
014200        GO TO 1000-EXIT
014300     END-IF.
014400     IF WS-MC-LEN >= 2 AND WS-MC-WORK(1:2) = 'MC'
014500        MOVE 3 TO WS-DIGIT-START
014600        IF WS-MC-LEN >= 3 AND
014700              (WS-MC-WORK(3:1) = '-' OR WS-MC-WORK(3:1) = ' ')
014800              MOVE 4 TO WS-DIGIT-START
014900        END-IF
015000     ELSE
015100        MOVE 1 TO WS-DIGIT-START
015200     END-IF.
015300     IF WS-DIGIT-START > WS-MC-LEN
015400        MOVE 'N' TO WS-FORMAT-OK-SW
015500        GO TO 1000-EXIT
015600     END-IF.
015700     COMPUTE WS-DIGIT-COUNT = WS-MC-LEN - WS-DIGIT-START + 1.
015800     IF WS-DIGIT-COUNT < 5 OR WS-DIGIT-COUNT > 7
015900        MOVE 'N' TO WS-FORMAT-OK-SW
016000        GO TO 1000-EXIT
016100     END-IF.
016200     IF WS-MC-WORK(WS-DIGIT-START:WS-DIGIT-COUNT) NOT NUMERIC
016300        MOVE 'N' TO WS-FORMAT-OK-SW
016400     END-IF.
016500 1000-EXIT.
016600     EXIT.
016700******************************************************************
016800*    1100-FIND-LAST-NONBLANK -- SCANS WS-MC-WORK RIGHT TO LEFT   *
016900*    FOR THE LAST NON-SPACE CHARACTER.                           *
017000******************************************************************
017100 1100-FIND-LAST-NONBLANK.
017200     IF WS-MC-WORK(WS-SCAN-POS:1) NOT = SPACE
017300        MOVE WS-SCAN-POS TO WS-MC-LEN
017400     ELSE
017500        SUBTRACT 1 FROM WS-SCAN-POS
017600     END-IF.
017700 1100-EXIT.
017800     EXIT.
017900******************************************************************
018000*    2000-EXTRACT-DIGITS -- STRIPS THE MC PREFIX/SEPARATOR AND   *
018100*    RIGHT-JUSTIFIES, ZERO-FILLS THE REMAINING DIGITS TO 7.      *
018200******************************************************************
018300 2000-EXTRACT-DIGITS.
018400     MOVE SPACES TO WS-DIGITS-RAW.
018500     MOVE WS-MC-WORK(WS-DIGIT-START:WS-DIGIT-COUNT)
018600         TO WS-DIGITS-RAW.
018700     INSPECT WS-DIGITS-RAW REPLACING LEADING SPACE BY '0'.
018800 2000-EXIT.
018900     EXIT.
019000******************************************************************
019100*    3000-LOOKUP-CARRIER -- BINARY SEARCH OF THE IN-STORAGE      *
019200*    CARRIER TABLE FOR THE EXTRACTED MC-DIGITS.                  *
019300******************************************************************
019400 3000-LOOKUP-CARRIER.
019500     SEARCH ALL CARRIER-ENTRY
019600        AT END
019700           MOVE 'N' TO IV-ELIGIBLE-FLAG-OUT
019800           MOVE 'MC NUMBER NOT FOUND' TO IV-REASON-OUT
019900        WHEN CT-MC-DIGITS (CT-IDX) = WS-DIGITS-NUM
020000           IF CT-IS-ELIGIBLE
020100              MOVE 'Y' TO IV-ELIGIBLE-FLAG-OUT
020200              MOVE CT-CARRIER-NAME (CT-IDX) TO IV-CARRIER-NAME-OUT
020300              MOVE 'VERIFIED' TO IV-REASON-OUT
020400           ELSE
020500              MOVE 'N' TO IV-ELIGIBLE-FLAG-OUT
020600              MOVE 'CARRIER NOT ELIGIBLE' TO IV-REASON-OUT
020700           END-IF
020800     END-SEARCH.
020900 3000-EXIT.
021000     EXIT.
021100******************************************************************
021200*    500-LOAD-TABLE -- ONE-TIME LOAD OF THE CARRIER FILE INTO    *
021300*    THE IN-STORAGE TABLE.  FILE IS MAINTAINED IN ASCENDING      *
021400*    MC-DIGITS SEQUENCE, SO NO SORT IS NEEDED HERE.              *
021500******************************************************************
021600 500-LOAD-TABLE.
021700     OPEN INPUT CARRIERS-FILE.
021800     IF WS-CARRIERS-STATUS NOT = '00'
021900        DISPLAY 'ICSVER - ERROR OPENING CARRIERS FILE, STATUS '
022000                WS-CARRIERS-STATUS
022100        MOVE 16 TO RETURN-CODE
022200        GO TO 500-EXIT
022300     END-IF.
022400     PERFORM 510-READ-CARRIER-FILE THRU 510-EXIT.
022500     PERFORM 520-ADD-TABLE-ENTRY THRU 520-EXIT
022600         UNTIL CARRIERS-EOF.
022700     CLOSE CARRIERS-FILE.
022800 500-EXIT.
022900     EXIT.
023000 510-READ-CARRIER-FILE.
023100     READ CARRIERS-FILE
023200         AT END MOVE 'YES' TO WS-CARRIERS-EOF-SW.
023300 510-EXIT.
023400     EXIT.
023500 520-ADD-TABLE-ENTRY.
023600     ADD 1 TO CARRIER-TABLE-COUNT.
023700     MOVE MC-DIGITS      TO CT-MC-DIGITS (CARRIER-TABLE-COUNT).
023800     MOVE CARRIER-NAME   TO CT-CARRIER-NAME (CARRIER-TABLE-COUNT).
023900     MOVE ELIGIBLE-FLAG  TO CT-ELIGIBLE-FLAG (CARRIER-TABLE-COUNT).
024000     PERFORM 510-READ-CARRIER-FILE THRU 510-EXIT.
024100 520-EXIT.
024200     EXIT.
