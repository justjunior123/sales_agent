000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ICSSRCH.
000300 AUTHOR.        R W HOLLAND.
000400 INSTALLATION.  FREIGHTCO EDP CENTER - CARRIER SALES SYSTEMS.
000500 DATE-WRITTEN.  09/12/95.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  ICSSRCH CHANGE LOG                                            *
001000*  ---------------------------------------------------------    *
001100*  09/12/95  RWH  ICS0015  ORIGINAL PROGRAM.  READS THE LOAD     *
001200*                          BOARD END TO END AND RETURNS THE      *
001300*                          BEST 3 MATCHES FOR ONE SET OF SEARCH  *
001400*                          CRITERIA.                             *
001500*  02/20/96  RWH  ICS0028  ADDED EQUIPMENT-TYPE SCORING -- WAS   *
001600*                          SCORING ON LOCATION AND DATE ONLY.    *
001700*  10/09/97  DKP  ICS0050  CHANGED SORT TO DESCENDING ON SCORE   *
001800*                          SO OUTPUT PROCEDURE READS BEST FIRST. *
001900*  01/06/99  DKP  ICS0071  Y2K REVIEW -- PICKUP/DELIVERY DATES   *
002000*                          ALREADY CARRY A 4-DIGIT CENTURY, NO   *
002100*                          CHANGE REQUIRED.                      *
002200*  03/30/00  DKP  ICS0077  DATE SCORE NOW USES THE STANDARD      *
002300*                          30/360 DAY-COUNT ROUTINE THE DESK     *
002400*                          RATE TABLES ALREADY USE.              *
002500*  11/19/02  LMT  ICS0090  MINIMUM KEEP SCORE RAISED TO .30 PER  *
002600*                          SALES OPERATIONS MEMO 02-114.         *
002700*  04/14/04  LMT  ICS0097  LOAD-SIDE CITY WAS NOT BEING UPPER-   *
002800*                          CASED OR COMMA-STRIPPED BEFORE THE    *
002900*                          LOCATION COMPARE -- ONLY THE SEARCH   *
003000*                          CRITERIA SIDE WAS.  EXACT-MATCH TIER  *
003100*                          WAS SILENTLY MISSING ON MIXED-CASE    *
003200*                          LOAD RECORDS.  ADDED THE SAME CONVERT *
003300*                          / COMMA-STRIP TO WS-LOC-LOAD-CITY.    *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.   IBM-390.
003800 OBJECT-COMPUTER.   IBM-390.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON STATUS IS ICSSRCH-TRACE-REQUESTED
004200              OFF STATUS IS ICSSRCH-TRACE-NOT-REQUESTED.
004300     CLASS SCORE-DIGITS IS '0' THRU '9'.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT CRITERIA-FILE ASSIGN TO CRITIN
004700         ORGANIZATION IS LINE SEQUENTIAL
004800         FILE STATUS IS WS-CRITERIA-STATUS.
004900     SELECT LOADS-FILE ASSIGN TO LOADFILE
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-LOADS-STATUS.
005200     SELECT MATCHES-FILE ASSIGN TO MATCHOUT
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-MATCHES-STATUS.
005500     SELECT SORTWK-FILE ASSIGN TO SYSSORT.
005600 DATA DIVISION.
005700 FILE SECTION.
005800 FD  CRITERIA-FILE
005900     LABEL RECORDS ARE STANDARD
006000     RECORD CONTAINS 77 CHARACTERS
006100     DATA RECORD IS CRITERIA-REC.
006200 01  CRITERIA-REC.
006300     05  CRIT-ORIGIN-CITY             PIC X(20).
006400     05  CRIT-ORIGIN-STATE            PIC X(02).
006500     05  CRIT-DEST-CITY               PIC X(20).
006600     05  CRIT-DEST-STATE              PIC X(02).
006700     05  CRIT-EQUIPMENT-TYPE          PIC X(20).
006800     05  CRIT-PICKUP-DATE             PIC 9(08).
006900     05  FILLER                       PIC X(05).
007000 FD  LOADS-FILE
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 157 CHARACTERS
007300     DATA RECORD IS LOAD-REC.
007400 COPY ICSLOAD.
007500 FD  MATCHES-FILE
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 17 CHARACTERS
007800     DATA RECORD IS MATCH-RESULT-REC.
007900 COPY ICSMTCH.
008000 SD  SORTWK-FILE
008100     RECORD CONTAINS 17 CHARACTERS
008200     DATA RECORD IS SW-SORT-REC.
008300 01  SW-SORT-REC.
008400     05  SW-SCORE                     PIC 9V99.
008500     05  SW-LOAD-ID                   PIC X(06).
008600     05  SW-LOADBOARD-RATE            PIC 9(05)V99.
008700     05  FILLER                       PIC X(03).
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000*    UPSI-0 TRACE COUNTER -- COUNTS LOAD RECORDS SCORED WHILE     *
009100*    THE OPERATOR-SET TRACE SWITCH IS ON.  77-LEVEL, STANDALONE.  *
009200******************************************************************
009300 77  WS-TRACE-LOAD-CTR                PIC 9(05) COMP VALUE 0.
009400******************************************************************
009500*    FILE STATUS / SWITCHES                                      *
009600******************************************************************
009700 01  WS-SWITCHES.
009800     05  WS-CRITERIA-STATUS           PIC X(02) VALUE SPACES.
009900     05  WS-LOADS-STATUS              PIC X(02) VALUE SPACES.
010000     05  WS-MATCHES-STATUS            PIC X(02) VALUE SPACES.
010100     05  WS-LOADS-EOF-SW              PIC X(03) VALUE 'NO '.
010200         88  LOADS-EOF                          VALUE 'YES'.
010300     05  WS-SORT-EOF-SW               PIC X(03) VALUE 'NO '.
010400         88  SORT-EOF                           VALUE 'YES'.
010500     05  WS-KEEP-COUNT                PIC 9(02) COMP VALUE 0.
010600     05  FILLER                       PIC X(05).
010700******************************************************************
010800*    UPPER-CASED, COMMA-STRIPPED SEARCH CRITERIA WORK COPIES     *
010900******************************************************************
011000 01  WS-CRITERIA-WORK.
011100     05  WS-CRIT-ORIGIN-CITY          PIC X(20).
011200     05  WS-CRIT-ORIGIN-STATE         PIC X(02).
011300     05  WS-CRIT-DEST-CITY            PIC X(20).
011400     05  WS-CRIT-DEST-STATE           PIC X(02).
011500     05  WS-CRIT-EQUIPMENT-TYPE       PIC X(20).
011600     05  WS-CRIT-PICKUP-DATE          PIC 9(08).
011700     05  WS-CRIT-PICKUP-DT-BRKDN REDEFINES
011800         WS-CRIT-PICKUP-DATE.
011900         10  WS-CRIT-PICKUP-CCYY      PIC 9(04).
012000         10  WS-CRIT-PICKUP-MM        PIC 9(02).
012100         10  WS-CRIT-PICKUP-DD        PIC 9(02).
012200     05  FILLER                       PIC X(05).
012300******************************************************************
012400*    GENERIC LOCATION-SCORE WORK AREA (CALLED FOR ORIGIN, THEN   *
012500*    AGAIN FOR DESTINATION -- SAME PARAGRAPHS, DIFFERENT DATA).  *
012600******************************************************************
012700 01  WS-LOCATION-WORK.
012800     05  WS-LOC-SEARCH-CITY           PIC X(20).
012900     05  WS-LOC-SEARCH-STATE          PIC X(02).
013000     05  WS-LOC-LOAD-CITY             PIC X(20).
013100     05  WS-LOC-LOAD-STATE            PIC X(02).
013200     05  WS-LOC-SCORE                 PIC 9V99.
013300     05  WS-ORIGIN-SCORE              PIC 9V99.
013400     05  WS-DEST-SCORE                PIC 9V99.
013500     05  FILLER                       PIC X(05).
013600******************************************************************
013700*    GENERIC SUBSTRING-CONTAINS WORK AREA                        *
013800******************************************************************
013900 01  WS-CONTAINS-WORK.
014000     05  WS-BIG-FIELD                 PIC X(20).
014100     05  WS-BIG-LEN                   PIC 9(02) COMP.
014200     05  WS-SMALL-FIELD               PIC X(20).
014300     05  WS-SMALL-LEN                 PIC 9(02) COMP.
014400     05  WS-CONTAINS-POS              PIC 9(02) COMP.
014500     05  WS-CONTAINS-RESULT-SW        PIC X(01).
014600         88  WS-STRING-CONTAINS                VALUE 'Y'.
014700     05  FILLER                       PIC X(05).
014800******************************************************************
014900*    EQUIPMENT-SCORE WORK AREA                                   *
015000******************************************************************
015100 01  WS-EQUIPMENT-WORK.
015200     05  WS-EQUIP-SEARCH              PIC X(20).
015300     05  WS-EQUIP-LOAD                PIC X(20).
015400     05  WS-EQUIP-SCORE               PIC 9V99.
015500     05  WS-EQUIP-KEY-SUB             PIC 9(01) COMP.
015600     05  WS-EQUIP-WORD-MATCH-COUNT    PIC 9(02) COMP.
015700     05  WS-EQUIP-SEARCH-WORD-COUNT   PIC 9(02) COMP.
015800     05  WS-EQUIP-LOAD-WORD-COUNT     PIC 9(02) COMP.
015900     05  WS-EQUIP-WORD-TOKEN          PIC X(20).
016000     05  WS-EQUIP-OTHER-TOKEN         PIC X(20).
016100     05  WS-EQUIP-PTR                 PIC 9(02) COMP.
016200     05  WS-EQUIP-LOOP-GUARD          PIC 9(02) COMP.
016300     05  WS-EQUIP-LONGER-COUNT        PIC 9(02) COMP.
016400     05  FILLER                       PIC X(05).
016500******************************************************************
016600*    DATE-SCORE WORK AREA -- 30/360 PSEUDO-JULIAN DAY COUNT, THE *
016700*    SAME APPROXIMATION THE DESK'S TARIFF TABLES HAVE USED FOR   *
016800*    YEARS.                                                      *
016900******************************************************************
017000 01  WS-DATE-WORK.
017100     05  WS-DATE-SCORE                PIC 9V99.
017200     05  WS-DATE-SCORE-ALPHA REDEFINES WS-DATE-SCORE
017300                                      PIC X(03).
017400     05  WS-SEARCH-CCYY               PIC 9(04).
017500     05  WS-SEARCH-MM                 PIC 9(02).
017600     05  WS-SEARCH-DD                 PIC 9(02).
017700     05  WS-LOAD-CCYY                 PIC 9(04).
017800     05  WS-LOAD-MM                   PIC 9(02).
017900     05  WS-LOAD-DD                   PIC 9(02).
018000     05  WS-SEARCH-PSEUDO-JULIAN      PIC S9(07) COMP.
018100     05  WS-LOAD-PSEUDO-JULIAN        PIC S9(07) COMP.
018200     05  WS-DAY-DIFFERENCE            PIC S9(07) COMP.
018300     05  FILLER                       PIC X(05).
018400******************************************************************
018500*    OVERALL-SCORE WORK AREA                                     *
018600******************************************************************
018700 01  WS-OVERALL-WORK.
018800     05  WS-OVERALL-SCORE             PIC 9V99.
018900     05  WS-OVERALL-SCORE-ALPHA REDEFINES WS-OVERALL-SCORE
019000                                      PIC X(03).
019100     05  FILLER                       PIC X(05).
019200 PROCEDURE DIVISION.
019300******************************************************************
019400*    000-MAIN -- ENTRY POINT.  ONE CRITERIA SET DRIVES ONE FULL  *
019500*    PASS OF THE LOAD BOARD, SORTED SCORE DESCENDING, TOP 3 OUT. *
019600******************************************************************
019700 000-MAIN.
019800     PERFORM 100-READ-CRITERIA THRU 100-EXIT.
019900     SORT SORTWK-FILE
020000         DESCENDING KEY SW-SCORE
020100         INPUT PROCEDURE  IS 200-SRT-INPUT-PROCD THRU 200-EXIT
020200         OUTPUT PROCEDURE IS 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
020300     STOP RUN.
020400******************************************************************
020500*    100-READ-CRITERIA -- ONE CRITERIA RECORD, UPPER-CASED AND   *
020600*    COMMA-STRIPPED FOR SCORING.                                 *
020700******************************************************************
020800 100-READ-CRITERIA.
020900     OPEN INPUT CRITERIA-FILE.
021000     IF WS-CRITERIA-STATUS NOT = '00'
021100        DISPLAY 'ICSSRCH - ERROR OPENING CRITERIA FILE, STATUS '
021200                WS-CRITERIA-STATUS
021300        MOVE 16 TO RETURN-CODE
021400        GO TO 100-EXIT
021500     END-IF.
021600     READ CRITERIA-FILE.
021700     MOVE CRIT-ORIGIN-CITY    TO WS-CRIT-ORIGIN-CITY.
021800     MOVE CRIT-ORIGIN-STATE   TO WS-CRIT-ORIGIN-STATE.
021900     MOVE CRIT-DEST-CITY      TO WS-CRIT-DEST-CITY.
022000     MOVE CRIT-DEST-STATE     TO WS-CRIT-DEST-STATE.
022100     MOVE CRIT-EQUIPMENT-TYPE TO WS-CRIT-EQUIPMENT-TYPE.
022200     MOVE CRIT-PICKUP-DATE    TO WS-CRIT-PICKUP-DATE.
022300     INSPECT WS-CRIT-ORIGIN-CITY CONVERTING
022400         'abcdefghijklmnopqrstuvwxyz' TO
022500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022600     INSPECT WS-CRIT-DEST-CITY CONVERTING
022700         'abcdefghijklmnopqrstuvwxyz' TO
022800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
022900     INSPECT WS-CRIT-EQUIPMENT-TYPE CONVERTING
023000         'abcdefghijklmnopqrstuvwxyz' TO
023100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023200     INSPECT WS-CRIT-ORIGIN-CITY REPLACING ALL ',' BY SPACE.
023300     INSPECT WS-CRIT-DEST-CITY   REPLACING ALL ',' BY SPACE.
023400     CLOSE CRITERIA-FILE.
023500 100-EXIT.
023600     EXIT.
023700******************************************************************
023800*    200-SRT-INPUT-PROCD -- SCORES EVERY LOAD, RELEASES IT TO    *
023900*    THE SORT WHEN THE OVERALL SCORE MEETS THE .30 FLOOR.        *
024000******************************************************************
024100 200-SRT-INPUT-PROCD.
024200     OPEN INPUT LOADS-FILE.
024300     IF WS-LOADS-STATUS NOT = '00'
024400        DISPLAY 'ICSSRCH - ERROR OPENING LOADS FILE, STATUS '
024500                WS-LOADS-STATUS
024600        MOVE 16 TO RETURN-CODE
024700        GO TO 200-EXIT
024800     END-IF.
024900     PERFORM 210-READ-LOAD-RECORD THRU 210-EXIT.
025000     PERFORM 220-PROCESS-ONE-LOAD THRU 220-EXIT
025100         UNTIL LOADS-EOF.
025200     CLOSE LOADS-FILE.
025300 200-EXIT.
025400     EXIT.
025500 210-READ-LOAD-RECORD.
025600     READ LOADS-FILE
025700         AT END MOVE 'YES' TO WS-LOADS-EOF-SW.
025800 210-EXIT.
025900     EXIT.
026000 220-PROCESS-ONE-LOAD.
026100     IF ICSSRCH-TRACE-REQUESTED
026200        ADD 1 TO WS-TRACE-LOAD-CTR
026300        DISPLAY 'ICSSRCH - LOAD RECORDS SCORED ' WS-TRACE-LOAD-CTR
026400     END-IF.
026500     MOVE WS-CRIT-ORIGIN-CITY  TO WS-LOC-SEARCH-CITY.
026600     MOVE WS-CRIT-ORIGIN-STATE TO WS-LOC-SEARCH-STATE.
026700     MOVE ORIGIN-CITY          TO WS-LOC-LOAD-CITY.
026800     INSPECT WS-LOC-LOAD-CITY CONVERTING
026900         'abcdefghijklmnopqrstuvwxyz' TO
027000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027100     INSPECT WS-LOC-LOAD-CITY REPLACING ALL ',' BY SPACE.
027200     MOVE ORIGIN-STATE         TO WS-LOC-LOAD-STATE.
027300     PERFORM 420-SCORE-LOCATION THRU 420-EXIT.
027400     MOVE WS-LOC-SCORE TO WS-ORIGIN-SCORE.
027500     MOVE WS-CRIT-DEST-CITY    TO WS-LOC-SEARCH-CITY.
027600     MOVE WS-CRIT-DEST-STATE   TO WS-LOC-SEARCH-STATE.
027700     MOVE DEST-CITY            TO WS-LOC-LOAD-CITY.
027800     INSPECT WS-LOC-LOAD-CITY CONVERTING
027900         'abcdefghijklmnopqrstuvwxyz' TO
028000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
028100     INSPECT WS-LOC-LOAD-CITY REPLACING ALL ',' BY SPACE.
028200     MOVE DEST-STATE           TO WS-LOC-LOAD-STATE.
028300     PERFORM 420-SCORE-LOCATION THRU 420-EXIT.
028400     MOVE WS-LOC-SCORE TO WS-DEST-SCORE.
028500     MOVE WS-CRIT-EQUIPMENT-TYPE TO WS-EQUIP-SEARCH.
028600     MOVE EQUIPMENT-TYPE         TO WS-EQUIP-LOAD.
028700     INSPECT WS-EQUIP-LOAD CONVERTING
028800         'abcdefghijklmnopqrstuvwxyz' TO
028900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
029000     PERFORM 440-SCORE-EQUIPMENT THRU 440-EXIT.
029100     PERFORM 460-SCORE-DATE THRU 460-EXIT.
029200     PERFORM 480-SCORE-OVERALL THRU 480-EXIT.
029300     IF WS-OVERALL-SCORE NOT < 0.30
029400        MOVE WS-OVERALL-SCORE   TO SW-SCORE
029500        MOVE LOAD-ID            TO SW-LOAD-ID
029600        MOVE LOADBOARD-RATE     TO SW-LOADBOARD-RATE
029700        RELEASE SW-SORT-REC
029800     END-IF.
029900     PERFORM 210-READ-LOAD-RECORD THRU 210-EXIT.
030000 220-EXIT.
030100     EXIT.
030200******************************************************************
030300*    420-SCORE-LOCATION -- EXACT / CONTAINED / SAME-STATE / WORD *
030400*    OVERLAP TIERS.  WORKS ON WS-LOC-SEARCH-* AND WS-LOC-LOAD-*,  *
030500*    CALLED ONCE FOR ORIGIN, ONCE FOR DESTINATION.                *
030600******************************************************************
030700 420-SCORE-LOCATION.
030800     MOVE 0 TO WS-LOC-SCORE.
030900     IF WS-LOC-SEARCH-CITY = WS-LOC-LOAD-CITY
031000        AND WS-LOC-SEARCH-STATE = WS-LOC-LOAD-STATE
031100        MOVE 1.00 TO WS-LOC-SCORE
031200        GO TO 420-EXIT
031300     END-IF.
031400     MOVE WS-LOC-LOAD-CITY  TO WS-BIG-FIELD.
031500     MOVE 20                TO WS-BIG-LEN.
031600     MOVE WS-LOC-SEARCH-CITY TO WS-SMALL-FIELD.
031700     MOVE 20                TO WS-SMALL-LEN.
031800     PERFORM 425-STRING-CONTAINS THRU 425-EXIT.
031900     IF WS-STRING-CONTAINS
032000        MOVE 0.80 TO WS-LOC-SCORE
032100        GO TO 420-EXIT
032200     END-IF.
032300     MOVE WS-LOC-SEARCH-CITY TO WS-BIG-FIELD.
032400     MOVE WS-LOC-LOAD-CITY   TO WS-SMALL-FIELD.
032500     PERFORM 425-STRING-CONTAINS THRU 425-EXIT.
032600     IF WS-STRING-CONTAINS
032700        MOVE 0.80 TO WS-LOC-SCORE
032800        GO TO 420-EXIT
032900     END-IF.
033000     IF WS-LOC-SEARCH-STATE = WS-LOC-LOAD-STATE
033100        MOVE 0.50 TO WS-LOC-SCORE
033200        GO TO 420-EXIT
033300     END-IF.
033400     MOVE WS-LOC-LOAD-CITY  TO WS-BIG-FIELD.
033500     MOVE WS-LOC-SEARCH-CITY TO WS-SMALL-FIELD.
033600     PERFORM 428-FIRST-WORD-LEN THRU 428-EXIT.
033700     IF WS-SMALL-LEN > 3
033800        PERFORM 425-STRING-CONTAINS THRU 425-EXIT
033900        IF WS-STRING-CONTAINS
034000           MOVE 0.40 TO WS-LOC-SCORE
034100        END-IF
034200     END-IF.
034300 420-EXIT.
034400     EXIT.
034500******************************************************************
034600*    425-STRING-CONTAINS -- IS WS-SMALL-FIELD (LENGTH WS-SMALL-  *
034700*    LEN) PRESENT ANYWHERE INSIDE WS-BIG-FIELD?                  *
034800******************************************************************
034900 425-STRING-CONTAINS.
035000     MOVE 'N' TO WS-CONTAINS-RESULT-SW.
035100     IF WS-SMALL-LEN = 0 OR WS-SMALL-LEN > WS-BIG-LEN
035200        GO TO 425-EXIT
035300     END-IF.
035400     PERFORM 426-TEST-ONE-CONTAINS-POS THRU 426-EXIT
035500         VARYING WS-CONTAINS-POS FROM 1 BY 1
035600         UNTIL WS-CONTAINS-POS + WS-SMALL-LEN - 1 > WS-BIG-LEN
035700            OR WS-STRING-CONTAINS.
035800 425-EXIT.
035900     EXIT.
036000 426-TEST-ONE-CONTAINS-POS.
036100     IF WS-BIG-FIELD (WS-CONTAINS-POS : WS-SMALL-LEN) =
036200           WS-SMALL-FIELD (1 : WS-SMALL-LEN)
036300        MOVE 'Y' TO WS-CONTAINS-RESULT-SW
036400     END-IF.
036500 426-EXIT.
036600     EXIT.
036700******************************************************************
036800*    428-FIRST-WORD-LEN -- SETS WS-SMALL-LEN TO THE LENGTH OF    *
036900*    THE FIRST BLANK-DELIMITED WORD OF WS-SMALL-FIELD AND        *
037000*    RE-POINTS WS-BIG-LEN TO 20 (FULL LOAD-CITY FIELD).          *
037100******************************************************************
037200 428-FIRST-WORD-LEN.
037300     MOVE 20 TO WS-BIG-LEN.
037400     MOVE 0 TO WS-SMALL-LEN.
037500     PERFORM 429-COUNT-ONE-WORD-CHAR THRU 429-EXIT
037600         VARYING WS-CONTAINS-POS FROM 1 BY 1
037700         UNTIL WS-CONTAINS-POS > 20
037800            OR WS-SMALL-FIELD (WS-CONTAINS-POS : 1) = SPACE.
037900 428-EXIT.
038000     EXIT.
038100 429-COUNT-ONE-WORD-CHAR.
038200     ADD 1 TO WS-SMALL-LEN.
038300 429-EXIT.
038400     EXIT.
038500******************************************************************
038600*    440-SCORE-EQUIPMENT -- EXACT, KEY-TYPE, THEN WORD-OVERLAP.  *
038700******************************************************************
038800 440-SCORE-EQUIPMENT.
038900     MOVE 0 TO WS-EQUIP-SCORE.
039000     IF WS-EQUIP-SEARCH = WS-EQUIP-LOAD
039100        MOVE 1.00 TO WS-EQUIP-SCORE
039200        GO TO 440-EXIT
039300     END-IF.
039400     PERFORM 445-CHECK-KEY-TYPES THRU 445-EXIT
039500         VARYING WS-EQUIP-KEY-SUB FROM 1 BY 1
039600         UNTIL WS-EQUIP-KEY-SUB > 3
039700            OR WS-EQUIP-SCORE NOT = 0.
039800     IF WS-EQUIP-SCORE NOT = 0
039900        GO TO 440-EXIT
040000     END-IF.
040100     MOVE 0 TO WS-EQUIP-WORD-MATCH-COUNT.
040200     MOVE 0 TO WS-EQUIP-SEARCH-WORD-COUNT WS-EQUIP-LOAD-WORD-COUNT.
040300     MOVE 1 TO WS-EQUIP-PTR.
040400     MOVE 0 TO WS-EQUIP-LOOP-GUARD.
040500     PERFORM 450-SCORE-ONE-SEARCH-WORD THRU 450-EXIT
040600         UNTIL WS-EQUIP-PTR > 20 OR WS-EQUIP-LOOP-GUARD > 10.
040700     MOVE 1 TO WS-EQUIP-PTR.
040800     MOVE 0 TO WS-EQUIP-LOOP-GUARD.
040900     PERFORM 455-COUNT-ONE-LOAD-WORD THRU 455-EXIT
041000         UNTIL WS-EQUIP-PTR > 20 OR WS-EQUIP-LOOP-GUARD > 10.
041100     MOVE WS-EQUIP-SEARCH-WORD-COUNT TO WS-EQUIP-LONGER-COUNT.
041200     IF WS-EQUIP-LOAD-WORD-COUNT > WS-EQUIP-LONGER-COUNT
041300        MOVE WS-EQUIP-LOAD-WORD-COUNT TO WS-EQUIP-LONGER-COUNT
041400     END-IF.
041500     IF WS-EQUIP-WORD-MATCH-COUNT > 0 AND WS-EQUIP-LONGER-COUNT > 0
041600        COMPUTE WS-EQUIP-SCORE ROUNDED =
041700            (WS-EQUIP-WORD-MATCH-COUNT / WS-EQUIP-LONGER-COUNT)
041800                * 0.80
041900     END-IF.
042000 440-EXIT.
042100     EXIT.
042200 445-CHECK-KEY-TYPES.
042300     EVALUATE WS-EQUIP-KEY-SUB
042400        WHEN 1  MOVE 'DRY VAN' TO WS-SMALL-FIELD
042500             MOVE 7            TO WS-SMALL-LEN
042600        WHEN 2  MOVE 'REEFER'  TO WS-SMALL-FIELD
042700             MOVE 6            TO WS-SMALL-LEN
042800        WHEN 3  MOVE 'FLATBED' TO WS-SMALL-FIELD
042900             MOVE 7            TO WS-SMALL-LEN
043000     END-EVALUATE.
043100     MOVE WS-EQUIP-SEARCH TO WS-BIG-FIELD.
043200     MOVE 20               TO WS-BIG-LEN.
043300     PERFORM 425-STRING-CONTAINS THRU 425-EXIT.
043400     IF WS-STRING-CONTAINS
043500        MOVE WS-EQUIP-LOAD TO WS-BIG-FIELD
043600        PERFORM 425-STRING-CONTAINS THRU 425-EXIT
043700        IF WS-STRING-CONTAINS
043800           MOVE 1.00 TO WS-EQUIP-SCORE
043900        END-IF
044000     END-IF.
044100 445-EXIT.
044200     EXIT.
044300******************************************************************
044400*    450-SCORE-ONE-SEARCH-WORD -- TOKENIZES WS-EQUIP-SEARCH,     *
044500*    CHECKS EACH TOKEN AGAINST WS-EQUIP-LOAD FOR A MATCH.        *
044600******************************************************************
044700 450-SCORE-ONE-SEARCH-WORD.
044800     ADD 1 TO WS-EQUIP-LOOP-GUARD.
044900     MOVE SPACES TO WS-EQUIP-WORD-TOKEN.
045000     UNSTRING WS-EQUIP-SEARCH DELIMITED BY SPACE
045100         INTO WS-EQUIP-WORD-TOKEN
045200         WITH POINTER WS-EQUIP-PTR
045300     END-UNSTRING.
045400     IF WS-EQUIP-WORD-TOKEN NOT = SPACES
045500        ADD 1 TO WS-EQUIP-SEARCH-WORD-COUNT
045600        MOVE WS-EQUIP-LOAD  TO WS-BIG-FIELD
045700        MOVE 20             TO WS-BIG-LEN
045800        MOVE WS-EQUIP-WORD-TOKEN TO WS-SMALL-FIELD
045900        MOVE 20             TO WS-SMALL-LEN
046000        PERFORM 425-STRING-CONTAINS THRU 425-EXIT
046100        IF WS-STRING-CONTAINS
046200           ADD 1 TO WS-EQUIP-WORD-MATCH-COUNT
046300        END-IF
046400     END-IF.
046500 450-EXIT.
046600     EXIT.
046700 455-COUNT-ONE-LOAD-WORD.
046800     ADD 1 TO WS-EQUIP-LOOP-GUARD.
046900     MOVE SPACES TO WS-EQUIP-OTHER-TOKEN.
047000     UNSTRING WS-EQUIP-LOAD DELIMITED BY SPACE
047100         INTO WS-EQUIP-OTHER-TOKEN
047200         WITH POINTER WS-EQUIP-PTR
047300     END-UNSTRING.
047400     IF WS-EQUIP-OTHER-TOKEN NOT = SPACES
047500        ADD 1 TO WS-EQUIP-LOAD-WORD-COUNT
047600     END-IF.
047700 455-EXIT.
047800     EXIT.
047900******************************************************************
048000*    460-SCORE-DATE -- 30/360 PSEUDO-JULIAN DAY DIFFERENCE.      *
048100******************************************************************
048200 460-SCORE-DATE.
048300     IF WS-CRIT-PICKUP-DATE = 0
048400        MOVE 0.70 TO WS-DATE-SCORE
048500        GO TO 460-EXIT
048600     END-IF.
048700     MOVE PICKUP-DATE-CCYY TO WS-LOAD-CCYY.
048800     MOVE PICKUP-DATE-MM   TO WS-LOAD-MM.
048900     MOVE PICKUP-DATE-DD   TO WS-LOAD-DD.
049000     MOVE WS-CRIT-PICKUP-DATE (1:4) TO WS-SEARCH-CCYY.
049100     MOVE WS-CRIT-PICKUP-DATE (5:2) TO WS-SEARCH-MM.
049200     MOVE WS-CRIT-PICKUP-DATE (7:2) TO WS-SEARCH-DD.
049300     COMPUTE WS-SEARCH-PSEUDO-JULIAN =
049400         (WS-SEARCH-CCYY * 360) + (WS-SEARCH-MM * 30) + WS-SEARCH-DD.
049500     COMPUTE WS-LOAD-PSEUDO-JULIAN =
049600         (WS-LOAD-CCYY * 360) + (WS-LOAD-MM * 30) + WS-LOAD-DD.
049700     COMPUTE WS-DAY-DIFFERENCE =
049800         WS-SEARCH-PSEUDO-JULIAN - WS-LOAD-PSEUDO-JULIAN.
049900     IF WS-DAY-DIFFERENCE < 0
050000        COMPUTE WS-DAY-DIFFERENCE = WS-DAY-DIFFERENCE * -1
050100     END-IF.
050200     EVALUATE TRUE
050300        WHEN WS-DAY-DIFFERENCE = 0   MOVE 1.00 TO WS-DATE-SCORE
050400        WHEN WS-DAY-DIFFERENCE <= 1  MOVE 0.90 TO WS-DATE-SCORE
050500        WHEN WS-DAY-DIFFERENCE <= 3  MOVE 0.70 TO WS-DATE-SCORE
050600        WHEN WS-DAY-DIFFERENCE <= 7  MOVE 0.50 TO WS-DATE-SCORE
050700        WHEN OTHER                   MOVE 0.20 TO WS-DATE-SCORE
050800     END-EVALUATE.
050900 460-EXIT.
051000     EXIT.
051100******************************************************************
051200*    480-SCORE-OVERALL -- WEIGHTED BLEND, ROUNDED TO 2 DECIMALS. *
051300******************************************************************
051400 480-SCORE-OVERALL.
051500     COMPUTE WS-OVERALL-SCORE ROUNDED =
051600         (0.30 * WS-ORIGIN-SCORE) + (0.30 * WS-DEST-SCORE) +
051700         (0.30 * WS-EQUIP-SCORE) + (0.10 * WS-DATE-SCORE).
051800 480-EXIT.
051900     EXIT.
052000******************************************************************
052100*    300-SRT-OUTPUT-PROCD -- RETURNS SORTED CANDIDATES BEST-     *
052200*    SCORE-FIRST, KEEPS ONLY THE FIRST 3.                        *
052300******************************************************************
052400 300-SRT-OUTPUT-PROCD.
052500     OPEN OUTPUT MATCHES-FILE.
052600     MOVE 0 TO WS-KEEP-COUNT.
052700     PERFORM 310-RETURN-SORTED-REC THRU 310-EXIT.
052800     PERFORM 320-WRITE-MATCH-IF-KEPT THRU 320-EXIT
052900         UNTIL SORT-EOF OR WS-KEEP-COUNT = 3.
053000     CLOSE MATCHES-FILE.
053100 300-EXIT.
053200     EXIT.
053300 310-RETURN-SORTED-REC.
053400     RETURN SORTWK-FILE
053500         AT END MOVE 'YES' TO WS-SORT-EOF-SW.
053600 310-EXIT.
053700     EXIT.
053800 320-WRITE-MATCH-IF-KEPT.
053900     ADD 1 TO WS-KEEP-COUNT.
054000     MOVE SW-LOAD-ID         TO MR-LOAD-ID.
054100     MOVE SW-SCORE           TO MR-MATCH-SCORE.
054200     MOVE SW-LOADBOARD-RATE  TO MR-LOADBOARD-RATE.
054300     WRITE MATCH-RESULT-REC.
054400     PERFORM 310-RETURN-SORTED-REC THRU 310-EXIT.
054500 320-EXIT.
054600     EXIT.
