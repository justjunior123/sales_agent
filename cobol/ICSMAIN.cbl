000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ICSMAIN.
000300 AUTHOR.        R W HOLLAND.
000400 INSTALLATION.  FREIGHTCO EDP CENTER - CARRIER SALES SYSTEMS.
000500 DATE-WRITTEN.  03/11/94.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800******************************************************************
000900*  ICSMAIN CHANGE LOG                                            *
001000*  ---------------------------------------------------------    *
001100*  03/11/94  RWH  ICS0001  ORIGINAL PROGRAM.  MAIN BATCH DRIVER  *
001200*                          FOR THE INBOUND CARRIER SALES CALL    *
001300*                          LOG AND STATISTICS REPORT.            *
001400*  08/22/96  RWH  ICS0044  ADDED CALL TO ICSXTRC/ICSCLSF SO THE  *
001500*                          LOG COULD BE BUILT FROM THE RAW CALL  *
001600*                          TRANSCRIPT INSTEAD OF DESK-KEYED       *
001700*                          SUMMARY FIELDS.                       *
001800*  05/09/97  DKP  ICS0046  ADDED ICSNEGO CALL SO A TRANSCRIPT-   *
001900*                          DERIVED COUNTER OFFER COULD DRIVE THE *
002000*                          AGREED RATE THROUGH THE SAME GUARDRAIL*
002100*                          LOGIC THE DESK USES LIVE.             *
002200*  02/04/99  DKP  ICS0071  Y2K REMEDIATION -- CALL-DATE NOW      *
002300*                          BUILT WITH AN EXPLICIT CENTURY WINDOW *
002400*                          (00-49 = 20XX, 50-99 = 19XX) INSTEAD  *
002500*                          OF A BARE 2-DIGIT YEAR.                *
002600*  07/16/99  DKP  ICS0072  STATISTICS SECTION NOW SKIPS THE      *
002700*                          AVERAGE CALCULATIONS ENTIRELY WHEN NO *
002800*                          CALL HAS BOTH A BOARD AND AGREED RATE.*
002900*  09/25/01  LMT  ICS0085  OUTCOME BREAK NOW PRINTS THE SUBTOTAL *
003000*                          RATE TOTAL AS WELL AS THE CALL COUNT. *
003100*  03/14/03  LMT  ICS0092  DURATION AVERAGE NOW SHOWN AS MINUTES *
003200*                          AND SECONDS PER SALES OPS REQUEST.    *
003300******************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.   IBM-390.
003700 OBJECT-COMPUTER.   IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     UPSI-0 ON STATUS IS ICSMAIN-TRACE-REQUESTED
004100              OFF STATUS IS ICSMAIN-TRACE-NOT-REQUESTED.
004200     CLASS RATE-DIGITS IS '0' THRU '9'.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT CALLS-IN-FILE ASSIGN TO CALLSIN
004600         ORGANIZATION IS LINE SEQUENTIAL
004700         FILE STATUS IS WS-CALLS-IN-STATUS.
004800     SELECT CALL-LOG-FILE ASSIGN TO CALLLOG
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-CALL-LOG-STATUS.
005100     SELECT ICS-REPORT-FILE ASSIGN TO ICSRPT
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS WS-REPORT-STATUS.
005400     SELECT SORTWK-FILE ASSIGN TO SYSSORT.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  CALLS-IN-FILE
005800     LABEL RECORDS ARE STANDARD
005900     RECORD CONTAINS 444 CHARACTERS
006000     DATA RECORD IS CALL-INPUT-REC.
006100 COPY ICSCIN.
006200 FD  CALL-LOG-FILE
006300     LABEL RECORDS ARE STANDARD
006400     RECORD CONTAINS 210 CHARACTERS
006500     DATA RECORD IS CALL-LOG-REC.
006600 COPY ICSCLOG.
006700 FD  ICS-REPORT-FILE
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 132 CHARACTERS
007000     DATA RECORD IS RL-REPORT-LINE.
007100 01  RL-REPORT-LINE               PIC X(132).
007200 SD  SORTWK-FILE
007300     RECORD CONTAINS 115 CHARACTERS
007400     DATA RECORD IS SW-SORT-REC.
007500 01  SW-SORT-REC.
007600     05  SW-OUTCOME                   PIC X(10).
007700     05  SW-CALL-ID                   PIC X(13).
007800     05  SW-CARRIER-MC                PIC X(09).
007900     05  SW-CARRIER-NAME              PIC X(30).
008000     05  SW-LOAD-ID                   PIC X(06).
008100     05  SW-LOADBOARD-RATE            PIC 9(05)V99.
008200     05  SW-AGREED-RATE               PIC 9(05)V99.
008300     05  SW-NEGOT-ROUNDS              PIC 9(02).
008400     05  SW-SENTIMENT                 PIC X(08).
008500     05  FILLER                       PIC X(23).
008600 WORKING-STORAGE SECTION.
008700******************************************************************
008800*    UPSI-0 TRACE COUNTER -- COUNTS CALL RECORDS PROCESSED WHILE  *
008900*    THE OPERATOR-SET TRACE SWITCH IS ON.  77-LEVEL, STANDALONE.  *
009000******************************************************************
009100 77  WS-TRACE-CALL-CTR                PIC 9(05) COMP VALUE 0.
009200******************************************************************
009300*    FILE STATUS / SWITCHES                                      *
009400******************************************************************
009500 01  WS-SWITCHES.
009600     05  WS-CALLS-IN-STATUS           PIC X(02) VALUE SPACES.
009700     05  WS-CALL-LOG-STATUS           PIC X(02) VALUE SPACES.
009800     05  WS-REPORT-STATUS             PIC X(02) VALUE SPACES.
009900     05  WS-CALLS-IN-EOF-SW           PIC X(03) VALUE 'NO '.
010000         88  CALLS-IN-EOF                       VALUE 'YES'.
010100     05  WS-SORT-EOF-SW               PIC X(03) VALUE 'NO '.
010200         88  SORT-EOF                           VALUE 'YES'.
010300     05  WS-FIRST-DETAIL-SW           PIC X(01) VALUE 'Y'.
010400         88  WS-FIRST-DETAIL                    VALUE 'Y'.
010500     05  WS-CALL-SEQUENCE             PIC 9(08) COMP.
010600     05  FILLER                       PIC X(05).
010700******************************************************************
010800*    Y2K CENTURY-WINDOW RUN-DATE WORK AREA (SEE ICS0071 ABOVE)   *
010900******************************************************************
011000 01  WS-RUN-DATE-WORK.
011100     05  WS-RUN-DATE-YYMMDD           PIC 9(06).
011200     05  WS-RUN-DATE-BROKEN-DOWN REDEFINES WS-RUN-DATE-YYMMDD.
011300         10  WS-RUN-YY                PIC 9(02).
011400         10  WS-RUN-MM                PIC 9(02).
011500         10  WS-RUN-DD                PIC 9(02).
011600     05  WS-RUN-CENTURY               PIC 9(02).
011700     05  WS-CALL-DATE-WORK            PIC 9(08).
011800     05  WS-RUN-DATE-DISPLAY          PIC X(10).
011900     05  FILLER                       PIC X(05).
012000******************************************************************
012100*    LINKAGE AREAS FOR THE CALLED SUBPROGRAMS -- THIS PROGRAM    *
012200*    OWNS THE STORAGE, EACH SUBPROGRAM SEES IT VIA LINKAGE.      *
012300******************************************************************
012400 COPY ICSXTRL.
012500 COPY ICSCLSL.
012600 COPY ICSVERL.
012700 COPY ICSNEGL.
012800******************************************************************
012900*    PER-RECORD WORK FIELDS                                      *
013000******************************************************************
013100 01  WS-DETAIL-WORK.
013200     05  WS-CALL-ID-BUILD             PIC X(13).
013300     05  WS-SEQ-DISPLAY               PIC 9(08).
013400     05  WS-BOARD-RATE-USED           PIC 9(05)V99.
013500     05  WS-COUNTER-RATE-USED         PIC 9(05)V99.
013600     05  WS-COUNTER-RATE-ALPHA REDEFINES WS-COUNTER-RATE-USED
013700                                      PIC X(07).
013800     05  WS-AGREED-RATE-USED          PIC 9(05)V99.
013900     05  WS-ROUNDS-USED               PIC 9(02).
014000     05  FILLER                       PIC X(05).
014100******************************************************************
014200*    STATISTICS ACCUMULATORS -- BUILT DURING THE INPUT PROCEDURE,*
014300*    PRINTED BY THE GRAND-TOTALS PARAGRAPH AT THE END.           *
014400******************************************************************
014500 01  WS-STATISTICS-WORK.
014600     05  WS-TOTAL-CALLS               PIC 9(05) COMP VALUE 0.
014700     05  WS-BOOKED-COUNT              PIC 9(05) COMP VALUE 0.
014800     05  WS-NEGOTIATED-COUNT          PIC 9(05) COMP VALUE 0.
014900     05  WS-REJECTED-COUNT            PIC 9(05) COMP VALUE 0.
015000     05  WS-POSITIVE-COUNT            PIC 9(05) COMP VALUE 0.
015100     05  WS-NEUTRAL-COUNT             PIC 9(05) COMP VALUE 0.
015200     05  WS-NEGATIVE-COUNT            PIC 9(05) COMP VALUE 0.
015300     05  WS-RATE-PAIR-COUNT           PIC 9(05) COMP VALUE 0.
015400     05  WS-SUM-BOARD-RATE            PIC 9(08)V99 VALUE 0.
015500     05  WS-SUM-AGREED-RATE           PIC 9(08)V99 VALUE 0.
015600     05  WS-SUM-DISCOUNT              PIC S9(08)V99 VALUE 0.
015700     05  WS-SUM-ROUNDS                PIC 9(07) COMP VALUE 0.
015800     05  WS-SUM-DURATION              PIC 9(09) COMP VALUE 0.
015900     05  WS-MIN-AGREED-RATE           PIC 9(05)V99 VALUE 99999.99.
016000     05  WS-MIN-AGREED-RATE-ALPHA REDEFINES WS-MIN-AGREED-RATE
016100                                      PIC X(07).
016200     05  WS-MAX-AGREED-RATE           PIC 9(05)V99 VALUE 0.
016300     05  FILLER                       PIC X(05).
016400******************************************************************
016500*    GRAND-TOTAL DERIVED-VALUE WORK AREA                         *
016600******************************************************************
016700 01  WS-GT-WORK.
016800     05  WS-BOOKING-PCT               PIC 9(03)V9.
016900     05  WS-AVG-BOARD-RATE            PIC 9(05)V99.
017000     05  WS-AVG-AGREED-RATE           PIC 9(05)V99.
017100     05  WS-AVG-DISCOUNT              PIC S9(05)V99.
017200     05  WS-AVG-DISCOUNT-PCT          PIC 9(03)V9.
017300     05  WS-AVG-ROUNDS                PIC 9(02)V9.
017400     05  WS-AVG-DURATION-SECS         PIC 9(04) COMP.
017500     05  WS-AVG-DURATION-MINS         PIC 9(02).
017600     05  WS-AVG-DURATION-REMSECS      PIC 9(02).
017700     05  FILLER                       PIC X(05).
017800******************************************************************
017900*    OUTCOME-BREAK CARRY-FORWARD WORK AREA                       *
018000******************************************************************
018100 01  WS-BREAK-WORK.
018200     05  WS-PREV-OUTCOME              PIC X(10) VALUE SPACES.
018300     05  WS-BREAK-CALL-COUNT          PIC 9(05) COMP VALUE 0.
018400     05  WS-BREAK-RATE-TOTAL          PIC 9(08)V99 VALUE 0.
018500     05  FILLER                       PIC X(05).
018600******************************************************************
018700*    REPORT LINE LAYOUTS -- ALL 132 COLUMNS, FILLER TO PAD.      *
018800******************************************************************
018900 01  HL-HEADER-1.
019000     05  FILLER                       PIC X(40) VALUE SPACES.
019100     05  FILLER                       PIC X(40)
019200         VALUE 'INBOUND CARRIER SALES - CALL STATISTICS'.
019300     05  FILLER                       PIC X(52) VALUE SPACES.
019400 01  HL-HEADER-2.
019500     05  FILLER                       PIC X(10) VALUE 'RUN DATE: '.
019600     05  HL-RUN-DATE                  PIC X(10).
019700     05  FILLER                       PIC X(112) VALUE SPACES.
019800 01  HL-HEADER-3.
019900     05  FILLER                       PIC X(132) VALUE
020000         'CALL-ID       CARRIER-MC CARRIER-NAME                   LOAD-ID  BOARD-RTE AGRD-RTE RD OUTCOME    SENTIMENT'.
020100 01  DL-DETAIL-LINE.
020200     05  DL-CALL-ID                   PIC X(13).
020300     05  FILLER                       PIC X(02).
020400     05  DL-CARRIER-MC                PIC X(09).
020500     05  FILLER                       PIC X(02).
020600     05  DL-CARRIER-NAME              PIC X(30).
020700     05  FILLER                       PIC X(02).
020800     05  DL-LOAD-ID                   PIC X(06).
020900     05  FILLER                       PIC X(02).
021000     05  DL-BOARD-RATE                PIC ZZ,ZZ9.99.
021100     05  FILLER                       PIC X(02).
021200     05  DL-AGREED-RATE               PIC ZZ,ZZ9.99.
021300     05  FILLER                       PIC X(02).
021400     05  DL-ROUNDS                    PIC Z9.
021500     05  FILLER                       PIC X(02).
021600     05  DL-OUTCOME                   PIC X(10).
021700     05  FILLER                       PIC X(02).
021800     05  DL-SENTIMENT                 PIC X(08).
021900     05  FILLER                       PIC X(20).
022000 01  TL-OUTCOME-TOTAL.
022100     05  FILLER                       PIC X(10) VALUE '  SUBTOTAL'.
022200     05  FILLER                       PIC X(02) VALUE SPACES.
022300     05  TL-OUTCOME                   PIC X(10).
022400     05  FILLER                       PIC X(04) VALUE ' -  '.
022500     05  FILLER                       PIC X(07) VALUE 'CALLS: '.
022600     05  TL-CALL-COUNT                PIC ZZZ9.
022700     05  FILLER                       PIC X(04) VALUE SPACES.
022800     05  FILLER                       PIC X(12) VALUE 'TOTAL RATE: '.
022900     05  TL-TOTAL-RATE                PIC ZZZ,ZZ9.99.
023000     05  FILLER                       PIC X(69) VALUE SPACES.
023100 01  GTL-LINE                         PIC X(132).
023200 01  WS-PRINT-COUNTERS.
023300     05  WS-PRT-TOTAL-CALLS           PIC ZZZZ9.
023400     05  WS-PRT-BOOKED                PIC ZZZZ9.
023500     05  WS-PRT-NEGOTIATED            PIC ZZZZ9.
023600     05  WS-PRT-REJECTED              PIC ZZZZ9.
023700     05  WS-PRT-POSITIVE              PIC ZZZZ9.
023800     05  WS-PRT-NEUTRAL               PIC ZZZZ9.
023900     05  WS-PRT-NEGATIVE              PIC ZZZZ9.
024000     05  FILLER                       PIC X(05).
024100******************************************************************
024200*    000-MAIN -- ENTRY POINT.  SORT ON OUTCOME DRIVES THE        *
024300*    CONTROL-BREAK STATISTICS REPORT; ALL PROCESSING AND         *
024400*    ACCUMULATION HAPPENS IN THE INPUT PROCEDURE.                *
024500******************************************************************
024600 PROCEDURE DIVISION.
024700 000-MAIN.
024800     PERFORM 100-ESTABLISH-RUN-DATE THRU 100-EXIT.
024900     SORT SORTWK-FILE
025000         ASCENDING KEY SW-OUTCOME
025100         INPUT PROCEDURE  IS 200-SRT-INPUT-PROCD THRU 200-EXIT
025200         OUTPUT PROCEDURE IS 300-SRT-OUTPUT-PROCD THRU 300-EXIT.
025300     STOP RUN.
025400******************************************************************
025500*    100-ESTABLISH-RUN-DATE -- Y2K CENTURY-WINDOW BUILD OF THE   *
025600*    8-DIGIT CALL-DATE AND THE PRINTED RUN-DATE.                 *
025700******************************************************************
025800 100-ESTABLISH-RUN-DATE.
025900     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
026000     IF WS-RUN-YY < 50
026100        MOVE 20 TO WS-RUN-CENTURY
026200     ELSE
026300        MOVE 19 TO WS-RUN-CENTURY
026400     END-IF.
026500     COMPUTE WS-CALL-DATE-WORK =
026600         (WS-RUN-CENTURY * 1000000) + (WS-RUN-YY * 10000) +
026700         (WS-RUN-MM * 100) + WS-RUN-DD.
026800     STRING WS-RUN-MM DELIMITED BY SIZE '/' DELIMITED BY SIZE
026900         WS-RUN-DD DELIMITED BY SIZE '/' DELIMITED BY SIZE
027000         WS-RUN-CENTURY DELIMITED BY SIZE WS-RUN-YY DELIMITED BY SIZE
027100         INTO WS-RUN-DATE-DISPLAY.
027200 100-EXIT.
027300     EXIT.
027400******************************************************************
027500*    200-SRT-INPUT-PROCD -- READS CALLS-IN, PROCESSES EACH CALL, *
027600*    WRITES THE LEDGER, RELEASES A SORT RECORD FOR THE REPORT.   *
027700******************************************************************
027800 200-SRT-INPUT-PROCD.
027900     OPEN INPUT CALLS-IN-FILE.
028000     OPEN OUTPUT CALL-LOG-FILE.
028100     IF WS-CALLS-IN-STATUS NOT = '00'
028200        DISPLAY 'ICSMAIN - ERROR OPENING CALLS-IN FILE, STATUS '
028300                WS-CALLS-IN-STATUS
028400        MOVE 16 TO RETURN-CODE
028500        GO TO 200-EXIT
028600     END-IF.
028700     PERFORM 210-READ-CALL-RECORD THRU 210-EXIT.
028800     PERFORM 220-PROCESS-ONE-CALL THRU 220-EXIT
028900         UNTIL CALLS-IN-EOF.
029000     CLOSE CALLS-IN-FILE.
029100     CLOSE CALL-LOG-FILE.
029200 200-EXIT.
029300     EXIT.
029400 210-READ-CALL-RECORD.
029500     READ CALLS-IN-FILE
029600         AT END MOVE 'YES' TO WS-CALLS-IN-EOF-SW.
029700 210-EXIT.
029800     EXIT.
029900******************************************************************
030000*    220-PROCESS-ONE-CALL -- EXTRACT, CLASSIFY, VERIFY, EVALUATE *
030100*    THE OFFER, BUILD AND WRITE THE LEDGER RECORD, ACCUMULATE.   *
030200******************************************************************
030300 220-PROCESS-ONE-CALL.
030400     ADD 1 TO WS-CALL-SEQUENCE.
030500     IF ICSMAIN-TRACE-REQUESTED
030600        ADD 1 TO WS-TRACE-CALL-CTR
030700        DISPLAY 'ICSMAIN - CALL RECORDS SEEN ' WS-TRACE-CALL-CTR
030800     END-IF.
030900     PERFORM 230-CALL-EXTRACTION      THRU 230-EXIT.
031000     PERFORM 240-CALL-CLASSIFICATION  THRU 240-EXIT.
031100     PERFORM 250-CALL-VERIFICATION    THRU 250-EXIT.
031200     PERFORM 260-RESOLVE-RATES        THRU 260-EXIT.
031300     PERFORM 270-BUILD-LOG-RECORD     THRU 270-EXIT.
031400     WRITE CALL-LOG-REC.
031500     PERFORM 280-BUILD-SORT-RECORD    THRU 280-EXIT.
031600     RELEASE SW-SORT-REC.
031700     PERFORM 290-ACCUMULATE-STATS     THRU 290-EXIT.
031800     PERFORM 210-READ-CALL-RECORD     THRU 210-EXIT.
031900 220-EXIT.
032000     EXIT.
032100 230-CALL-EXTRACTION.
032200     MOVE TRANSCRIPT-LEN-IN TO EX-TRANSCRIPT-LEN-IN.
032300     MOVE TRANSCRIPT-IN     TO EX-TRANSCRIPT-IN.
032400     CALL 'ICSXTRC' USING ICSXTRC-PARMS.
032500 230-EXIT.
032600     EXIT.
032700 240-CALL-CLASSIFICATION.
032800     MOVE TRANSCRIPT-LEN-IN     TO CL-TRANSCRIPT-LEN-IN.
032900     MOVE TRANSCRIPT-IN         TO CL-TRANSCRIPT-IN.
033000     MOVE DECLARED-OUTCOME-IN   TO CL-DECLARED-OUTCOME-IN.
033100     CALL 'ICSCLSF' USING ICSCLSF-PARMS.
033200 240-EXIT.
033300     EXIT.
033400******************************************************************
033500*    250-CALL-VERIFICATION -- USES THE INPUT MC NUMBER IF GIVEN, *
033600*    ELSE THE ONE THE EXTRACTION STEP FOUND IN THE TRANSCRIPT.   *
033700******************************************************************
033800 250-CALL-VERIFICATION.
033900     IF CARRIER-MC-IN NOT = SPACES
034000        MOVE CARRIER-MC-IN TO IV-MC-NUMBER-IN
034100     ELSE
034200        MOVE EX-MC-NUMBER-OUT TO IV-MC-NUMBER-IN
034300     END-IF.
034400     CALL 'ICSVER' USING ICSVER-PARMS.
034500 250-EXIT.
034600     EXIT.
034700******************************************************************
034800*    260-RESOLVE-RATES -- IF A COUNTER OFFER IS ON FILE, ICSNEGO *
034900*    DECIDES THE AGREED RATE THE SAME WAY THE LIVE DESK WOULD.   *
035000******************************************************************
035100 260-RESOLVE-RATES.
035200     IF LOADBOARD-RATE-IN NOT = 0
035300        MOVE LOADBOARD-RATE-IN TO WS-BOARD-RATE-USED
035400     ELSE
035500        MOVE EX-ORIGINAL-RATE-OUT TO WS-BOARD-RATE-USED
035600     END-IF.
035700     IF COUNTER-RATE-IN NOT = 0
035800        MOVE COUNTER-RATE-IN TO WS-COUNTER-RATE-USED
035900     ELSE
036000        IF EX-RATES-WERE-FOUND AND EX-UNIQUE-RATE-COUNT-OUT >= 3
036100           MOVE EX-COUNTER-RATE-OUT TO WS-COUNTER-RATE-USED
036200        ELSE
036300           MOVE 0 TO WS-COUNTER-RATE-USED
036400        END-IF
036500     END-IF.
036600     MOVE EX-ROUNDS-OUT TO WS-ROUNDS-USED.
036700     IF WS-COUNTER-RATE-USED NOT = 0 AND WS-BOARD-RATE-USED NOT = 0
036800        MOVE WS-BOARD-RATE-USED   TO IN-ORIGINAL-RATE-IN
036900        MOVE WS-COUNTER-RATE-USED TO IN-COUNTER-RATE-IN
037000        MOVE WS-ROUNDS-USED       TO IN-ROUND-NUMBER-IN
037100        CALL 'ICSNEGO' USING ICSNEGO-PARMS
037200        MOVE IN-SUGGESTED-RATE-OUT TO WS-AGREED-RATE-USED
037300     ELSE
037400        IF EX-RATES-WERE-FOUND
037500           MOVE EX-AGREED-RATE-OUT TO WS-AGREED-RATE-USED
037600        ELSE
037700           MOVE 0 TO WS-AGREED-RATE-USED
037800        END-IF
037900     END-IF.
038000 260-EXIT.
038100     EXIT.
038200******************************************************************
038300*    270-BUILD-LOG-RECORD -- ASSEMBLES CALL-LOG-REC FROM THE     *
038400*    VERIFICATION, EXTRACTION AND CLASSIFICATION RESULTS.        *
038500******************************************************************
038600 270-BUILD-LOG-RECORD.
038700     MOVE WS-CALL-SEQUENCE TO WS-SEQ-DISPLAY.
038800     STRING 'CALL_' DELIMITED BY SIZE
038900         WS-SEQ-DISPLAY DELIMITED BY SIZE
039000         INTO WS-CALL-ID-BUILD.
039100     MOVE WS-CALL-ID-BUILD TO CALL-ID.
039200     MOVE IV-MC-NUMBER-IN TO CARRIER-MC.
039300     IF IV-IS-ELIGIBLE
039400        MOVE IV-CARRIER-NAME-OUT TO CARRIER-NAME
039500     ELSE
039600        MOVE SPACES TO CARRIER-NAME
039700     END-IF.
039800     MOVE WS-CALL-DATE-WORK TO CALL-DATE.
039900     IF LOAD-ID-IN NOT = SPACES
040000        MOVE LOAD-ID-IN TO LOAD-ID
040100     ELSE
040200        MOVE EX-LOAD-ID-OUT TO LOAD-ID
040300     END-IF.
040400     MOVE WS-BOARD-RATE-USED  TO LOADBOARD-RATE.
040500     MOVE WS-AGREED-RATE-USED TO AGREED-RATE.
040600     MOVE WS-ROUNDS-USED      TO NEGOT-ROUNDS.
040700     MOVE CL-OUTCOME-OUT      TO OUTCOME.
040800     MOVE CL-SENTIMENT-OUT    TO SENTIMENT.
040900     MOVE CL-OVERALL-CONFIDENCE-OUT TO CONFIDENCE.
041000     MOVE EX-NOTES-OUT        TO NOTES.
041100     MOVE EX-DURATION-SECS-OUT TO DURATION-SECS.
041200 270-EXIT.
041300     EXIT.
041400 280-BUILD-SORT-RECORD.
041500     MOVE OUTCOME             TO SW-OUTCOME.
041600     MOVE CALL-ID             TO SW-CALL-ID.
041700     MOVE CARRIER-MC          TO SW-CARRIER-MC.
041800     MOVE CARRIER-NAME        TO SW-CARRIER-NAME.
041900     MOVE LOAD-ID             TO SW-LOAD-ID.
042000     MOVE LOADBOARD-RATE      TO SW-LOADBOARD-RATE.
042100     MOVE AGREED-RATE         TO SW-AGREED-RATE.
042200     MOVE NEGOT-ROUNDS        TO SW-NEGOT-ROUNDS.
042300     MOVE SENTIMENT           TO SW-SENTIMENT.
042400 280-EXIT.
042500     EXIT.
042600******************************************************************
042700*    290-ACCUMULATE-STATS -- RUNNING TOTALS FOR THE FINAL        *
042800*    STATISTICS SECTION (ICS0072: SKIPS RATE STATS WHEN EITHER   *
042900*    RATE IS ZERO).                                              *
043000******************************************************************
043100 290-ACCUMULATE-STATS.
043200     ADD 1 TO WS-TOTAL-CALLS.
043300     EVALUATE OUTCOME
043400        WHEN 'BOOKED'     ADD 1 TO WS-BOOKED-COUNT
043500        WHEN 'REJECTED'   ADD 1 TO WS-REJECTED-COUNT
043600        WHEN 'NEGOTIATED' ADD 1 TO WS-NEGOTIATED-COUNT
043700     END-EVALUATE.
043800     EVALUATE SENTIMENT
043900        WHEN 'POSITIVE'   ADD 1 TO WS-POSITIVE-COUNT
044000        WHEN 'NEGATIVE'   ADD 1 TO WS-NEGATIVE-COUNT
044100        WHEN 'NEUTRAL'    ADD 1 TO WS-NEUTRAL-COUNT
044200     END-EVALUATE.
044300     IF LOADBOARD-RATE NOT = 0 AND AGREED-RATE NOT = 0
044400        ADD 1 TO WS-RATE-PAIR-COUNT
044500        ADD LOADBOARD-RATE TO WS-SUM-BOARD-RATE
044600        ADD AGREED-RATE    TO WS-SUM-AGREED-RATE
044700        ADD NEGOT-ROUNDS   TO WS-SUM-ROUNDS
044800        ADD DURATION-SECS  TO WS-SUM-DURATION
044900        COMPUTE WS-SUM-DISCOUNT =
045000            WS-SUM-DISCOUNT + (LOADBOARD-RATE - AGREED-RATE)
045100        IF AGREED-RATE < WS-MIN-AGREED-RATE
045200           MOVE AGREED-RATE TO WS-MIN-AGREED-RATE
045300        END-IF
045400        IF AGREED-RATE > WS-MAX-AGREED-RATE
045500           MOVE AGREED-RATE TO WS-MAX-AGREED-RATE
045600        END-IF
045700     END-IF.
045800 290-EXIT.
045900     EXIT.
046000******************************************************************
046100*    300-SRT-OUTPUT-PROCD -- PRINTS THE DETAIL LISTING WITH THE  *
046200*    OUTCOME CONTROL BREAK, THEN THE GRAND TOTALS SECTION.       *
046300******************************************************************
046400 300-SRT-OUTPUT-PROCD.
046500     OPEN OUTPUT ICS-REPORT-FILE.
046600     PERFORM 950-PRINT-HEADINGS THRU 950-EXIT.
046700     PERFORM 310-RETURN-SORTED-REC THRU 310-EXIT.
046800     PERFORM 340-PROCESS-SORTED-REC THRU 340-EXIT
046900         UNTIL SORT-EOF.
047000     IF NOT WS-FIRST-DETAIL
047100        PERFORM 400-OUTCOME-BREAK THRU 400-EXIT
047200     END-IF.
047300     PERFORM 500-GRAND-TOTALS THRU 500-EXIT.
047400     CLOSE ICS-REPORT-FILE.
047500 300-EXIT.
047600     EXIT.
047700 310-RETURN-SORTED-REC.
047800     RETURN SORTWK-FILE
047900         AT END MOVE 'YES' TO WS-SORT-EOF-SW.
048000 310-EXIT.
048100     EXIT.
048200 340-PROCESS-SORTED-REC.
048300     IF WS-FIRST-DETAIL
048400        MOVE SW-OUTCOME TO WS-PREV-OUTCOME
048500        MOVE 'N' TO WS-FIRST-DETAIL-SW
048600     END-IF.
048700     IF SW-OUTCOME NOT = WS-PREV-OUTCOME
048800        PERFORM 400-OUTCOME-BREAK THRU 400-EXIT
048900        MOVE SW-OUTCOME TO WS-PREV-OUTCOME
049000     END-IF.
049100     MOVE SPACES TO DL-DETAIL-LINE.
049200     MOVE SW-CALL-ID          TO DL-CALL-ID.
049300     MOVE SW-CARRIER-MC       TO DL-CARRIER-MC.
049400     MOVE SW-CARRIER-NAME     TO DL-CARRIER-NAME.
049500     MOVE SW-LOAD-ID          TO DL-LOAD-ID.
049600     MOVE SW-LOADBOARD-RATE   TO DL-BOARD-RATE.
049700     MOVE SW-AGREED-RATE      TO DL-AGREED-RATE.
049800     MOVE SW-NEGOT-ROUNDS     TO DL-ROUNDS.
049900     MOVE SW-OUTCOME          TO DL-OUTCOME.
050000     MOVE SW-SENTIMENT        TO DL-SENTIMENT.
050100     WRITE RL-REPORT-LINE FROM DL-DETAIL-LINE.
050200     ADD 1 TO WS-BREAK-CALL-COUNT.
050300     ADD SW-AGREED-RATE TO WS-BREAK-RATE-TOTAL.
050400     PERFORM 310-RETURN-SORTED-REC THRU 310-EXIT.
050500 340-EXIT.
050600     EXIT.
050700******************************************************************
050800*    400-OUTCOME-BREAK -- SUBTOTAL LINE FOR THE OUTCOME GROUP    *
050900*    JUST FINISHED, THEN RESETS THE BREAK ACCUMULATORS.          *
051000******************************************************************
051100 400-OUTCOME-BREAK.
051200     MOVE SPACES TO TL-OUTCOME-TOTAL.
051300     MOVE WS-PREV-OUTCOME    TO TL-OUTCOME.
051400     MOVE WS-BREAK-CALL-COUNT TO TL-CALL-COUNT.
051500     MOVE WS-BREAK-RATE-TOTAL TO TL-TOTAL-RATE.
051600     WRITE RL-REPORT-LINE FROM TL-OUTCOME-TOTAL.
051700     MOVE 0 TO WS-BREAK-CALL-COUNT.
051800     MOVE 0 TO WS-BREAK-RATE-TOTAL.
051900 400-EXIT.
052000     EXIT.
052100******************************************************************
052200*    500-GRAND-TOTALS -- FINAL SECTION: COUNTS, BOOKING RATE,    *
052300*    RATE/DISCOUNT/ROUNDS/DURATION AVERAGES, MIN/MAX AGREED.     *
052400******************************************************************
052500 500-GRAND-TOTALS.
052600     MOVE SPACES TO GTL-LINE.
052700     WRITE RL-REPORT-LINE FROM GTL-LINE.
052800     MOVE WS-TOTAL-CALLS TO WS-PRT-TOTAL-CALLS.
052900     MOVE SPACES TO GTL-LINE.
053000     STRING 'TOTAL CALLS PROCESSED: ' DELIMITED BY SIZE
053100         WS-PRT-TOTAL-CALLS DELIMITED BY SIZE
053200         INTO GTL-LINE.
053300     WRITE RL-REPORT-LINE FROM GTL-LINE.
053400     IF WS-TOTAL-CALLS > 0
053500        COMPUTE WS-BOOKING-PCT ROUNDED =
053600            (WS-BOOKED-COUNT / WS-TOTAL-CALLS) * 100
053700     ELSE
053800        MOVE 0 TO WS-BOOKING-PCT
053900     END-IF.
054000     MOVE WS-BOOKED-COUNT     TO WS-PRT-BOOKED.
054100     MOVE WS-NEGOTIATED-COUNT TO WS-PRT-NEGOTIATED.
054200     MOVE WS-REJECTED-COUNT   TO WS-PRT-REJECTED.
054300     MOVE SPACES TO GTL-LINE.
054400     STRING 'BOOKED: ' DELIMITED BY SIZE
054500         WS-PRT-BOOKED DELIMITED BY SIZE
054600         '  NEGOTIATED: ' DELIMITED BY SIZE
054700         WS-PRT-NEGOTIATED DELIMITED BY SIZE
054800         '  REJECTED: ' DELIMITED BY SIZE
054900         WS-PRT-REJECTED DELIMITED BY SIZE
055000         '  BOOKING RATE PCT: ' DELIMITED BY SIZE
055100         WS-BOOKING-PCT DELIMITED BY SIZE
055200         INTO GTL-LINE.
055300     WRITE RL-REPORT-LINE FROM GTL-LINE.
055400     MOVE WS-POSITIVE-COUNT TO WS-PRT-POSITIVE.
055500     MOVE WS-NEUTRAL-COUNT  TO WS-PRT-NEUTRAL.
055600     MOVE WS-NEGATIVE-COUNT TO WS-PRT-NEGATIVE.
055700     MOVE SPACES TO GTL-LINE.
055800     STRING 'POSITIVE: ' DELIMITED BY SIZE
055900         WS-PRT-POSITIVE DELIMITED BY SIZE
056000         '  NEUTRAL: ' DELIMITED BY SIZE
056100         WS-PRT-NEUTRAL DELIMITED BY SIZE
056200         '  NEGATIVE: ' DELIMITED BY SIZE
056300         WS-PRT-NEGATIVE DELIMITED BY SIZE
056400         INTO GTL-LINE.
056500     WRITE RL-REPORT-LINE FROM GTL-LINE.
056600     IF WS-RATE-PAIR-COUNT = 0
056700        MOVE SPACES TO GTL-LINE
056800        STRING 'RATE/ROUNDS/DURATION AVERAGES: N/A - NO CALLS '
056900            DELIMITED BY SIZE
057000            'HAD BOTH A BOARD AND AGREED RATE.' DELIMITED BY SIZE
057100            INTO GTL-LINE
057200        WRITE RL-REPORT-LINE FROM GTL-LINE
057300        GO TO 500-EXIT
057400     END-IF.
057500     COMPUTE WS-AVG-BOARD-RATE ROUNDED =
057600         WS-SUM-BOARD-RATE / WS-RATE-PAIR-COUNT.
057700     COMPUTE WS-AVG-AGREED-RATE ROUNDED =
057800         WS-SUM-AGREED-RATE / WS-RATE-PAIR-COUNT.
057900     COMPUTE WS-AVG-DISCOUNT ROUNDED =
058000         WS-SUM-DISCOUNT / WS-RATE-PAIR-COUNT.
058100     IF WS-AVG-BOARD-RATE NOT = 0
058200        COMPUTE WS-AVG-DISCOUNT-PCT ROUNDED =
058300            (WS-AVG-DISCOUNT / WS-AVG-BOARD-RATE) * 100
058400     ELSE
058500        MOVE 0 TO WS-AVG-DISCOUNT-PCT
058600     END-IF.
058700     COMPUTE WS-AVG-ROUNDS ROUNDED =
058800         WS-SUM-ROUNDS / WS-RATE-PAIR-COUNT.
058900     COMPUTE WS-AVG-DURATION-SECS =
059000         WS-SUM-DURATION / WS-RATE-PAIR-COUNT.
059100     DIVIDE WS-AVG-DURATION-SECS BY 60
059200         GIVING WS-AVG-DURATION-MINS
059300         REMAINDER WS-AVG-DURATION-REMSECS.
059400     MOVE SPACES TO GTL-LINE.
059500     STRING 'AVG BOARD RATE: ' DELIMITED BY SIZE
059600         WS-AVG-BOARD-RATE DELIMITED BY SIZE
059700         '  AVG AGREED RATE: ' DELIMITED BY SIZE
059800         WS-AVG-AGREED-RATE DELIMITED BY SIZE
059900         INTO GTL-LINE.
060000     WRITE RL-REPORT-LINE FROM GTL-LINE.
060100     MOVE SPACES TO GTL-LINE.
060200     STRING 'AVG DISCOUNT: ' DELIMITED BY SIZE
060300         WS-AVG-DISCOUNT DELIMITED BY SIZE
060400         '  (' DELIMITED BY SIZE
060500         WS-AVG-DISCOUNT-PCT DELIMITED BY SIZE
060600         ' PCT OF BOARD RATE)' DELIMITED BY SIZE
060700         INTO GTL-LINE.
060800     WRITE RL-REPORT-LINE FROM GTL-LINE.
060900     MOVE SPACES TO GTL-LINE.
061000     STRING 'MIN AGREED RATE: ' DELIMITED BY SIZE
061100         WS-MIN-AGREED-RATE DELIMITED BY SIZE
061200         '  MAX AGREED RATE: ' DELIMITED BY SIZE
061300         WS-MAX-AGREED-RATE DELIMITED BY SIZE
061400         INTO GTL-LINE.
061500     WRITE RL-REPORT-LINE FROM GTL-LINE.
061600     MOVE SPACES TO GTL-LINE.
061700     STRING 'AVG NEGOTIATION ROUNDS: ' DELIMITED BY SIZE
061800         WS-AVG-ROUNDS DELIMITED BY SIZE
061900         '  AVG CALL DURATION: ' DELIMITED BY SIZE
062000         WS-AVG-DURATION-MINS DELIMITED BY SIZE
062100         'M ' DELIMITED BY SIZE
062200         WS-AVG-DURATION-REMSECS DELIMITED BY SIZE
062300         'S' DELIMITED BY SIZE
062400         INTO GTL-LINE.
062500     WRITE RL-REPORT-LINE FROM GTL-LINE.
062600 500-EXIT.
062700     EXIT.
062800******************************************************************
062900*    950-PRINT-HEADINGS -- PAGE 1 HEADER (TITLE, RUN DATE, AND   *
063000*    THE COLUMN BANNER).                                         *
063100******************************************************************
063200 950-PRINT-HEADINGS.
063300     MOVE WS-RUN-DATE-DISPLAY TO HL-RUN-DATE.
063400     WRITE RL-REPORT-LINE FROM HL-HEADER-1
063500         AFTER ADVANCING TOP-OF-FORM.
063600     WRITE RL-REPORT-LINE FROM HL-HEADER-2
063700         AFTER ADVANCING 1 LINE.
063800     WRITE RL-REPORT-LINE FROM HL-HEADER-3
063900         AFTER ADVANCING 2 LINES.
064000 950-EXIT.
064100     EXIT.
