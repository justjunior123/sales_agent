000100******************************************************************
000200*    ICSMTCH  --  MATCH-RESULT RECORD LAYOUT                    *
000300*    OUTPUT OF THE LOAD SEARCH JOB (ICSSRCH) -- THE TOP THREE   *
000400*    SCORING LOADS FOR ONE SET OF SEARCH CRITERIA, HIGH TO LOW. *
000500******************************************************************
000600*    CHANGE LOG                                                *
000700*    08/22/96  RWH  ICS0044  ORIGINAL MATCH-RESULT LAYOUT       *
000800******************************************************************
000900 01  MATCH-RESULT-REC.
001000     05  LOAD-ID                      PIC X(06).
001100     05  MATCH-SCORE                  PIC 9V99.
001200     05  LOADBOARD-RATE               PIC 9(05)V99.
001300     05  FILLER                       PIC X(04).
