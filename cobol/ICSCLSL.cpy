000100******************************************************************
000200*    ICSCLSL  --  LINKAGE PARAMETER AREA FOR ICSCLSF             *
000300*    ICSMAIN PASSES THE TRANSCRIPT AND THE CALLER-DECLARED      *
000400*    OUTCOME HINT IN, AND GETS THE CLASSIFICATION BACK.         *
000500******************************************************************
000600*    CHANGE LOG                                                *
000700*    07/30/97  RWH  ICS0048  ORIGINAL ICSCLSF LINKAGE AREA      *
000800******************************************************************
000900 01  ICSCLSF-PARMS.
001000     05  CL-TRANSCRIPT-LEN-IN         PIC 9(04).
001100     05  CL-TRANSCRIPT-IN             PIC X(400).
001200     05  CL-DECLARED-OUTCOME-IN       PIC X(10).
001300     05  CL-OUTCOME-OUT               PIC X(10).
001400         88  CL-OUTCOME-IS-BOOKED               VALUE 'BOOKED'.
001500         88  CL-OUTCOME-IS-NEGOTIATED           VALUE 'NEGOTIATED'.
001600         88  CL-OUTCOME-IS-REJECTED             VALUE 'REJECTED'.
001700     05  CL-OUTCOME-CONFIDENCE-OUT    PIC 9V99.
001800     05  CL-SENTIMENT-OUT             PIC X(08).
001900         88  CL-SENTIMENT-IS-POSITIVE            VALUE 'POSITIVE'.
002000         88  CL-SENTIMENT-IS-NEUTRAL             VALUE 'NEUTRAL'.
002100         88  CL-SENTIMENT-IS-NEGATIVE            VALUE 'NEGATIVE'.
002200     05  CL-SENTIMENT-CONFIDENCE-OUT  PIC 9V99.
002300     05  CL-OVERALL-CONFIDENCE-OUT    PIC 9V99.
002400     05  FILLER                       PIC X(05).
