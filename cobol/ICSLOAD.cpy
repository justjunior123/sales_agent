000100******************************************************************
000200*    ICSLOAD  --  LOAD BOARD MASTER RECORD LAYOUT               *
000300*    ONE RECORD PER POSTED LOAD ON THE BOARD.  READ END TO END  *
000400*    BY THE LOAD SEARCH JOB (ICSSRCH) -- NOT KEYED, NOT SORTED. *
000500******************************************************************
000600*    CHANGE LOG                                                *
000700*    03/11/94  RWH  ICS0001  ORIGINAL LAYOUT FOR LOAD BOARD FEED*
000800*    08/22/96  RWH  ICS0044  ADDED PICKUP-DATE-BROKEN-DOWN VIEW *
000900*                            FOR THE DATE-PROXIMITY SCORER      *
001000*    02/04/99  DKP  ICS0071  Y2K -- CONFIRMED PICKUP/DELIVERY   *
001100*                            DATES CARRY FULL 4-DIGIT CCYY      *
001200******************************************************************
001300 01  LOAD-REC.
001400     05  LOAD-ID                      PIC X(06).
001500     05  ORIGIN-CITY                  PIC X(20).
001600     05  ORIGIN-STATE                 PIC X(02).
001700     05  DEST-CITY                    PIC X(20).
001800     05  DEST-STATE                   PIC X(02).
001900     05  PICKUP-DATE                  PIC 9(08).
002000     05  PICKUP-DATE-BROKEN-DOWN REDEFINES PICKUP-DATE.
002100         10  PICKUP-DATE-CCYY         PIC 9(04).
002200         10  PICKUP-DATE-MM           PIC 9(02).
002300         10  PICKUP-DATE-DD           PIC 9(02).
002400     05  DELIVERY-DATE                PIC 9(08).
002500     05  DELIVERY-DATE-BROKEN-DOWN REDEFINES DELIVERY-DATE.
002600         10  DELIVERY-DATE-CCYY       PIC 9(04).
002700         10  DELIVERY-DATE-MM         PIC 9(02).
002800         10  DELIVERY-DATE-DD         PIC 9(02).
002900     05  EQUIPMENT-TYPE               PIC X(20).
003000     05  LOADBOARD-RATE               PIC 9(05)V99.
003100     05  WEIGHT-LBS                   PIC 9(06).
003200     05  COMMODITY                    PIC X(20).
003300     05  MILES                        PIC 9(04).
003400     05  NOTES                        PIC X(40).
003500     05  FILLER                       PIC X(05).
