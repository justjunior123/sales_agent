000100******************************************************************
000200*    ICSXTRL  --  LINKAGE PARAMETER AREA FOR ICSXTRC             *
000300*    ICSMAIN PASSES THE RAW TRANSCRIPT IN AND GETS THE FIELDS   *
000400*    THE TRANSCRIPT SCANNER COULD PULL OUT OF IT BACK.          *
000500******************************************************************
000600*    CHANGE LOG                                                *
000700*    02/14/96  RWH  ICS0025  ORIGINAL ICSXTRC LINKAGE AREA      *
000800*    04/03/98  DKP  ICS0061  ADDED EX-COUNTER-RATE-OUT SO THE   *
000900*                            NEGOTIATION CALL COULD SEE A       *
001000*                            TRANSCRIPT-DERIVED COUNTER OFFER   *
001100******************************************************************
001200 01  ICSXTRC-PARMS.
001300     05  EX-TRANSCRIPT-LEN-IN         PIC 9(04).
001400     05  EX-TRANSCRIPT-IN             PIC X(400).
001500     05  EX-LOAD-ID-OUT               PIC X(06).
001600     05  EX-LOAD-ID-FOUND-OUT         PIC X(01).
001700         88  EX-LOAD-ID-WAS-FOUND              VALUE 'Y'.
001800     05  EX-MC-NUMBER-OUT             PIC X(09).
001900     05  EX-MC-NUMBER-FOUND-OUT       PIC X(01).
002000         88  EX-MC-NUMBER-WAS-FOUND             VALUE 'Y'.
002100     05  EX-RATES-FOUND-OUT           PIC X(01).
002200         88  EX-RATES-WERE-FOUND                VALUE 'Y'.
002300     05  EX-ORIGINAL-RATE-OUT         PIC 9(05)V99.
002400     05  EX-AGREED-RATE-OUT           PIC 9(05)V99.
002500     05  EX-COUNTER-RATE-OUT          PIC 9(05)V99.
002600     05  EX-UNIQUE-RATE-COUNT-OUT     PIC 9(02).
002700     05  EX-ROUNDS-OUT                PIC 9(02).
002800     05  EX-NOTES-OUT                 PIC X(100).
002900     05  EX-DURATION-SECS-OUT         PIC 9(04).
003000     05  FILLER                       PIC X(05).
