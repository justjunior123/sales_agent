000100******************************************************************
000200*    ICSCARR  --  CARRIER ELIGIBILITY TABLE RECORD LAYOUT       *
000300*    ONE RECORD PER MOTOR CARRIER ON FILE.  FILE IS MAINTAINED  *
000400*    IN ASCENDING MC-DIGITS SEQUENCE SO ICSVER CAN LOAD IT INTO *
000500*    THE IN-STORAGE TABLE BELOW AND SEARCH ALL (BINARY SEARCH). *
000600******************************************************************
000700*    CHANGE LOG                                                *
000800*    05/02/95  RWH  ICS0009  ORIGINAL CARRIER TABLE LAYOUT      *
000900*    11/14/97  DKP  ICS0052  ADDED ELIGIBLE-FLAG 88-LEVELS      *
001000*    01/06/99  DKP  ICS0071  Y2K REVIEW -- NO DATE FIELDS ON    *
001100*                            THIS RECORD, NO CHANGE REQUIRED    *
001200******************************************************************
001300 01  CARRIER-REC.
001400     05  MC-DIGITS                    PIC 9(07).
001500     05  MC-DIGITS-ALPHA REDEFINES MC-DIGITS
001600                                      PIC X(07).
001700     05  CARRIER-NAME                 PIC X(30).
001800     05  ELIGIBLE-FLAG                PIC X(01).
001900         88  CARRIER-IS-ELIGIBLE               VALUE 'Y'.
002000         88  CARRIER-IS-NOT-ELIGIBLE            VALUE 'N'.
002100     05  FILLER                       PIC X(05).
